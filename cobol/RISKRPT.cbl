000100       IDENTIFICATION DIVISION.
000200      ************************************************************
000300      *    PROGRAM      RISKRPT
000400      *    FUNCTION     ONE SINGLE-PASS STATISTICAL REPORT OVER BOTH
000500      *                 EXTRACTS -- NO PER-RECORD DETAIL LINES, NO
000600      *                 CONTROL BREAKS, GRAND TOTALS ONLY.  PRINTS THE
000700      *                 IDENTITY RISK PROFILE (TOTALS, AVERAGE, LOW/
000800      *                 MEDIUM/HIGH DISTRIBUTION), THE ACCESS RISK
000900      *                 PROFILE (TOTALS, HIGH-RISK, PRIVILEGED, SOD,
001000      *                 PER-REGULATION VIOLATION COUNTS), AND THE
001100      *                 CERTIFICATION BACKLOG (PENDING REVIEW, EXPIRED).
001200      *                 THIS PROGRAM DOES NOT CALL IDRISKAN OR ACCRISKAN
001300      *                 -- THE COUNTS BELOW ARE TAKEN STRAIGHT OFF THE
001400      *                 RAW EXTRACT FIELDS, NOT OFF AN ANALYSIS VERDICT.
001500      *
001600      *    CHANGE LOG
001700      *    11/03/85  RJK  IA-0151  ORIGINAL PROGRAM, MANAGEMENT WANTED
001800      *                            A ONE-PAGE STANDING REPORT THEY
001900      *                            COULD HAND TO THE AUDIT COMMITTEE
002000      *                            WITHOUT RUNNING THE FULL AUDITRUN
002100      *    04/18/00  RJK  IA-0179  ADDED THE FOUR REGULATION VIOLATION
002200      *                            COUNTERS AS A TABLE, SAME WALK AS
002300      *                            ACCRISKAN'S RULE 1
002400      *    12/29/98  RJK  IA-0140  Y2K - HDR-YY REVIEWED, CENTURY COMES
002500      *                            FROM THE OPERATING SYSTEM DATE-WORD,
002600      *                            NO HARD-CODED WINDOW IN THIS PROGRAM
002700      *    06/27/02  TDW  IA-0233  ADDED THE CERTIFICATION BACKLOG BLOCK
002800      *                            (PENDING REVIEW / EXPIRED / TOTAL
002900      *                            REQUIRING REVIEW), AUDIT COMMITTEE
003000      *                            WANTED IT ON THE SAME PAGE AS THE
003100      *                            RISK PROFILE INSTEAD OF A SEPARATE
003200      *                            MANUAL REPORT
003300      ************************************************************
003400       PROGRAM-ID.  RISKRPT.
003500       AUTHOR. R J KOVACS.
003600       INSTALLATION. SECURITY OFFICE COBOL GROUP.
003700       DATE-WRITTEN. 11/03/85.
003800       DATE-COMPILED. 06/27/02.
003900       SECURITY. NON-CONFIDENTIAL.
004000
004100      ************************************************************
004200      *REMARKS.
004300      *
004400      *          ONE PAGE, NO CONTROL BREAKS -- BOTH EXTRACT FILES ARE
004500      *          READ ONCE EACH AND THE TOTALS BELOW ARE GRAND TOTALS
004600      *          FOR THE WHOLE RUN.  RUN THIS ALONGSIDE AUDITRUN, NOT
004700      *          IN PLACE OF IT -- THIS REPORT HAS NO DETAIL LINES.
004800      *
004900      ************************************************************
005000
005100               INPUT FILE              -   IDENTITY-FILE
005200               INPUT FILE              -   ACCESS-FILE
005300               OUTPUT FILE PRODUCED    -   RISK-REPORT
005400               DUMP FILE               -   SYSOUT
005500
005600      ************************************************************
005700       ENVIRONMENT DIVISION.
005800       CONFIGURATION SECTION.
005900       SOURCE-COMPUTER. IBM-390.
006000       OBJECT-COMPUTER. IBM-390.
006100       SPECIAL-NAMES.
006200           C01 IS NEXT-PAGE.
006300       INPUT-OUTPUT SECTION.
006400       FILE-CONTROL.
006500           SELECT SYSOUT
006600           ASSIGN TO UT-S-SYSOUT
006700             ORGANIZATION IS SEQUENTIAL.
006800
006900           SELECT IDENTITY-FILE
007000           ASSIGN TO UT-S-IDENTFIL
007100             ACCESS MODE IS SEQUENTIAL
007200             FILE STATUS IS OFCODE.
007300
007400           SELECT ACCESS-FILE
007500           ASSIGN TO UT-S-ACCESFIL
007600             ACCESS MODE IS SEQUENTIAL
007700             FILE STATUS IS OFCODE.
007800
007900           SELECT RISK-REPORT
008000           ASSIGN TO UT-S-RISKRPT
008100             ACCESS MODE IS SEQUENTIAL
008200             FILE STATUS IS OFCODE.
008300
008400       DATA DIVISION.
008500       FILE SECTION.
008600       FD  SYSOUT
008700           RECORDING MODE IS F
008800           LABEL RECORDS ARE STANDARD
008900           RECORD CONTAINS 130 CHARACTERS
009000           BLOCK CONTAINS 0 RECORDS
009100           DATA RECORD IS SYSOUT-REC.
009200       01  SYSOUT-REC  PIC X(130).
009300
009400       FD  IDENTITY-FILE
009500           RECORDING MODE IS F
009600           LABEL RECORDS ARE STANDARD
009700           RECORD CONTAINS 140 CHARACTERS
009800           BLOCK CONTAINS 0 RECORDS
009900           DATA RECORD IS IDENTITY-FILE-REC.
010000       01  IDENTITY-FILE-REC            PIC X(140).
010100
010200       FD  ACCESS-FILE
010300           RECORDING MODE IS F
010400           LABEL RECORDS ARE STANDARD
010500           RECORD CONTAINS 120 CHARACTERS
010600           BLOCK CONTAINS 0 RECORDS
010700           DATA RECORD IS ACCESS-FILE-REC.
010800       01  ACCESS-FILE-REC              PIC X(120).
010900
011000       FD  RISK-REPORT
011100           RECORDING MODE IS F
011200           LABEL RECORDS ARE STANDARD
011300           RECORD CONTAINS 132 CHARACTERS
011400           BLOCK CONTAINS 0 RECORDS
011500           DATA RECORD IS RPT-REC.
011600       01  RPT-REC  PIC X(132).
011700
011800       WORKING-STORAGE SECTION.
011900       01  FILE-STATUS-CODES.
012000           05  OFCODE                   PIC X(02).
012100               88  CODE-GOOD            VALUE "00".
012200
012300       COPY IDENTREC.
012400
012500       COPY ACCESREC.
012600
012700       COPY ABENDREC.
012800
012900      *** IA-0140 Y2K - FOUR-DIGIT YEAR COMES STRAIGHT FROM THE
013000      *** OPERATING SYSTEM DATE-WORD, NO CENTURY WINDOW IN THIS PROGRAM
013100       01  WS-HDR-DATE-WORD.
013200           05  WS-HDR-CC-YY             PIC 9(04).
013300           05  WS-HDR-MM                PIC 9(02).
013400           05  WS-HDR-DD                PIC 9(02).
013500
013600       01  WS-HDR-REC.
013700           05  FILLER                   PIC X(01) VALUE " ".
013800           05  HDR-DATE.
013900               10  HDR-YY               PIC 9(04).
014000               10  DASH-1               PIC X(01) VALUE "-".
014100               10  HDR-MM               PIC 9(02).
014200               10  DASH-2               PIC X(01) VALUE "-".
014300               10  HDR-DD               PIC 9(02).
014400           05  FILLER                   PIC X(08) VALUE SPACES.
014500           05  FILLER                   PIC X(44) VALUE
014600               "IAM / SOX RISK PROFILE AND CERTIFICATION RPT".
014700           05  FILLER                   PIC X(70) VALUE SPACES.
014800
014900       01  WS-SUMMARY-LINE.
015000           05  FILLER                   PIC X(03) VALUE SPACES.
015100           05  SUM-LINE-TEXT            PIC X(129).
015200
015300       01  WS-BLANK-LINE.
015400           05  FILLER                   PIC X(132) VALUE SPACES.
015500
015600       01  MISC-WS-FLDS.
015700           05  WS-CNT-O                 PIC ZZZZ9.
015800           05  WS-AVG-RISK-O             PIC 9.999.
015900      *** IA-0151 RISK SCORES ARE ZONED, NOT PACKED, SAME AS EVERY
016000      *** OTHER RISK FIELD IN THE SUITE -- THE -X VIEW IS ONLY USED
016100      *** WHEN DISPLAYING THE RAW SUM FOR A MANUAL REASONABLENESS CHECK
016200           05  WS-RISK-SUM               PIC S9(05)V99.
016300           05  WS-RISK-SUM-X REDEFINES
016400               WS-RISK-SUM               PIC X(07).
016500           05  FILLER                    PIC X(04).
016600
016700       01  COUNTERS-AND-ACCUMULATORS.
016800           05  WS-PAGES                 PIC 9(02) COMP VALUE 1.
016900           05  TOTAL-IDENTITIES         PIC 9(05) COMP.
017000           05  HIGH-RISK-IDENT-CNT      PIC 9(05) COMP.
017100           05  LOW-RISK-CNT             PIC 9(05) COMP.
017200           05  MEDIUM-RISK-CNT          PIC 9(05) COMP.
017300           05  TOTAL-ACCESS             PIC 9(05) COMP.
017400           05  RISK-HIGH-CNT            PIC 9(05) COMP.
017500           05  PRIVILEGED-CNT           PIC 9(05) COMP.
017600           05  SOD-VIOLATION-CNT        PIC 9(05) COMP.
017700           05  PENDING-REVIEW-CNT       PIC 9(05) COMP.
017800           05  EXPIRED-CNT              PIC 9(05) COMP.
017900           05  TOTAL-REQ-REVIEW-CNT     PIC 9(05) COMP.
018000           05  WS-FLAG-SUB              PIC S9(02) COMP.
018100           05  FILLER                   PIC X(04).
018200
018300      *** IA-0179 ONE COUNTER PER REGULATION, WALKED IN THE SAME ORDER
018400      *** AS THE FOUR-FLAG GROUP ON ACCESREC
018500       01  REG-VIOLATION-COUNTERS.
018600           05  REG-VIOLATION-CNT        PIC 9(05) COMP OCCURS 4 TIMES
018700                                INDEXED BY REG-SUB.
018800           05  FILLER                   PIC X(04).
018900
019000       01  WS-AVERAGE-FIELDS.
019100           05  AVG-IDENT-RISK           PIC S9(01)V999.
019200           05  FILLER                   PIC X(04).
019300
019400       01  FLAGS-AND-SWITCHES.
019500           05  MORE-IDENT-DATA-SW       PIC X(01) VALUE "Y".
019600               88  NO-MORE-IDENT-DATA   VALUE "N".
019700           05  MORE-ACCS-DATA-SW        PIC X(01) VALUE "Y".
019800               88  NO-MORE-ACCS-DATA    VALUE "N".
019900           05  FILLER                   PIC X(04).
020000
020100       01  RETURN-CD                    PIC 9(04) COMP.
020200
020300       PROCEDURE DIVISION.
020400           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020500           PERFORM 100-PROCESS-ONE-IDENTITY THRU 100-EXIT
020600                   UNTIL NO-MORE-IDENT-DATA.
020700           PERFORM 200-PROCESS-ONE-ACCESS THRU 200-EXIT
020800                   UNTIL NO-MORE-ACCS-DATA.
020900           PERFORM 300-COMPUTE-AVERAGE THRU 300-EXIT.
021000           PERFORM 400-WRITE-REPORT THRU 400-EXIT.
021100           PERFORM 999-CLEANUP THRU 999-EXIT.
021200           MOVE ZERO TO RETURN-CODE.
021300           GOBACK.
021400
021500       000-HOUSEKEEPING.
021600           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021700           DISPLAY "******** BEGIN JOB RISKRPT ********".
021800           ACCEPT WS-HDR-DATE-WORD FROM DATE YYYYMMDD.
021900           MOVE WS-HDR-CC-YY TO HDR-YY.
022000           MOVE WS-HDR-MM TO HDR-MM.
022100           MOVE WS-HDR-DD TO HDR-DD.
022200
022300           MOVE ZERO TO TOTAL-IDENTITIES HIGH-RISK-IDENT-CNT
022400                        LOW-RISK-CNT MEDIUM-RISK-CNT
022500                        TOTAL-ACCESS RISK-HIGH-CNT PRIVILEGED-CNT
022600                        SOD-VIOLATION-CNT PENDING-REVIEW-CNT
022700                        EXPIRED-CNT TOTAL-REQ-REVIEW-CNT
022800                        WS-RISK-SUM.
022900           MOVE ZERO TO REG-VIOLATION-CNT (1) REG-VIOLATION-CNT (2)
023000                        REG-VIOLATION-CNT (3) REG-VIOLATION-CNT (4).
023100
023200           PERFORM 800-OPEN-FILES THRU 800-EXIT.
023300           PERFORM 900-READ-IDENTITY THRU 900-EXIT.
023400           PERFORM 920-READ-ACCESS THRU 920-EXIT.
023500       000-EXIT.
023600           EXIT.
023700
023800       100-PROCESS-ONE-IDENTITY.
023900           ADD 1 TO TOTAL-IDENTITIES.
024000           ADD IDENT-RISK-SCORE TO WS-RISK-SUM.
024100           IF IDENT-RISK-SCORE GREATER THAN 0.70
024200               ADD 1 TO HIGH-RISK-IDENT-CNT
024300           ELSE
024400               IF IDENT-RISK-SCORE NOT GREATER THAN 0.30
024500                   ADD 1 TO LOW-RISK-CNT
024600               ELSE
024700                   ADD 1 TO MEDIUM-RISK-CNT.
024800           PERFORM 900-READ-IDENTITY THRU 900-EXIT.
024900       100-EXIT.
025000           EXIT.
025100
025200       200-PROCESS-ONE-ACCESS.
025300           ADD 1 TO TOTAL-ACCESS.
025400           IF ACC-RISK-HIGH
025500               ADD 1 TO RISK-HIGH-CNT.
025600           IF ACC-PRIVILEGED
025700               ADD 1 TO PRIVILEGED-CNT.
025800           IF ACC-SOD-VIOLATION
025900               ADD 1 TO SOD-VIOLATION-CNT.
026000           IF ACC-CERT-PENDING-REVIEW
026100               ADD 1 TO PENDING-REVIEW-CNT.
026200           IF ACC-CERT-EXPIRED
026300               ADD 1 TO EXPIRED-CNT.
026400           PERFORM 220-CHECK-REGULATORY-FLAGS THRU 220-EXIT.
026500           PERFORM 920-READ-ACCESS THRU 920-EXIT.
026600       200-EXIT.
026700           EXIT.
026800
026900       220-CHECK-REGULATORY-FLAGS.
027000           PERFORM 230-CHECK-ONE-FLAG
027100               VARYING WS-FLAG-SUB FROM 1 BY 1
027200                 UNTIL WS-FLAG-SUB GREATER THAN 4.
027300       220-EXIT.
027400           EXIT.
027500
027600       230-CHECK-ONE-FLAG.
027700           SET REG-SUB TO WS-FLAG-SUB.
027800           IF ACC-REG-FLAG (WS-FLAG-SUB) EQUAL "N"
027900               ADD 1 TO REG-VIOLATION-CNT (REG-SUB).
028000
028100       300-COMPUTE-AVERAGE.
028200           MOVE "300-COMPUTE-AVERAGE" TO PARA-NAME.
028300           IF TOTAL-IDENTITIES EQUAL ZERO
028400               MOVE ZERO TO AVG-IDENT-RISK
028500           ELSE
028600               COMPUTE AVG-IDENT-RISK ROUNDED =
028700                   WS-RISK-SUM / TOTAL-IDENTITIES.
028800           ADD PENDING-REVIEW-CNT EXPIRED-CNT
028900               GIVING TOTAL-REQ-REVIEW-CNT.
029000       300-EXIT.
029100           EXIT.
029200
029300       400-WRITE-REPORT.
029400           MOVE "400-WRITE-REPORT" TO PARA-NAME.
029500           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
029600           PERFORM 760-WRITE-IDENT-BLOCK THRU 760-EXIT.
029700           PERFORM 770-WRITE-ACCESS-BLOCK THRU 770-EXIT.
029800           PERFORM 780-WRITE-REG-BLOCK THRU 780-EXIT.
029900           PERFORM 790-WRITE-CERT-BLOCK THRU 790-EXIT.
030000       400-EXIT.
030100           EXIT.
030200
030300       700-WRITE-PAGE-HDR.
030400           WRITE RPT-REC FROM WS-HDR-REC
030500               AFTER ADVANCING NEXT-PAGE.
030600           WRITE RPT-REC FROM WS-BLANK-LINE
030700               AFTER ADVANCING 1.
030800       700-EXIT.
030900           EXIT.
031000
031100       760-WRITE-IDENT-BLOCK.
031200           MOVE SPACES TO WS-SUMMARY-LINE.
031300           MOVE "IDENTITY RISK PROFILE" TO SUM-LINE-TEXT.
031400           WRITE RPT-REC FROM WS-SUMMARY-LINE
031500               AFTER ADVANCING 1.
031600
031700           MOVE SPACES TO WS-SUMMARY-LINE.
031800           MOVE TOTAL-IDENTITIES TO WS-CNT-O.
031900           STRING "  TOTAL IDENTITIES. . . . . . . . . : "
032000                   DELIMITED BY SIZE
032100                   WS-CNT-O DELIMITED BY SIZE
032200                   INTO SUM-LINE-TEXT.
032300           WRITE RPT-REC FROM WS-SUMMARY-LINE
032400               AFTER ADVANCING 1.
032500
032600           MOVE SPACES TO WS-SUMMARY-LINE.
032700           MOVE HIGH-RISK-IDENT-CNT TO WS-CNT-O.
032800           STRING "  HIGH-RISK IDENTITIES (RISK > 0.70) : "
032900                   DELIMITED BY SIZE
033000                   WS-CNT-O DELIMITED BY SIZE
033100                   INTO SUM-LINE-TEXT.
033200           WRITE RPT-REC FROM WS-SUMMARY-LINE
033300               AFTER ADVANCING 1.
033400
033500           MOVE SPACES TO WS-SUMMARY-LINE.
033600           MOVE AVG-IDENT-RISK TO WS-AVG-RISK-O.
033700           STRING "  AVERAGE IDENTITY RISK SCORE. . . . : "
033800                   DELIMITED BY SIZE
033900                   WS-AVG-RISK-O DELIMITED BY SIZE
034000                   INTO SUM-LINE-TEXT.
034100           WRITE RPT-REC FROM WS-SUMMARY-LINE
034200               AFTER ADVANCING 1.
034300
034400           MOVE SPACES TO WS-SUMMARY-LINE.
034500           MOVE LOW-RISK-CNT TO WS-CNT-O.
034600           STRING "  RISK DISTRIBUTION - LOW (<= 0.30). : "
034700                   DELIMITED BY SIZE
034800                   WS-CNT-O DELIMITED BY SIZE
034900                   INTO SUM-LINE-TEXT.
035000           WRITE RPT-REC FROM WS-SUMMARY-LINE
035100               AFTER ADVANCING 1.
035200
035300           MOVE SPACES TO WS-SUMMARY-LINE.
035400           MOVE MEDIUM-RISK-CNT TO WS-CNT-O.
035500           STRING "  RISK DISTRIBUTION - MEDIUM . . . . : "
035600                   DELIMITED BY SIZE
035700                   WS-CNT-O DELIMITED BY SIZE
035800                   INTO SUM-LINE-TEXT.
035900           WRITE RPT-REC FROM WS-SUMMARY-LINE
036000               AFTER ADVANCING 1.
036100
036200           MOVE SPACES TO WS-SUMMARY-LINE.
036300           MOVE HIGH-RISK-IDENT-CNT TO WS-CNT-O.
036400           STRING "  RISK DISTRIBUTION - HIGH (> 0.70). : "
036500                   DELIMITED BY SIZE
036600                   WS-CNT-O DELIMITED BY SIZE
036700                   INTO SUM-LINE-TEXT.
036800           WRITE RPT-REC FROM WS-SUMMARY-LINE
036900               AFTER ADVANCING 1.
037000       760-EXIT.
037100           EXIT.
037200
037300       770-WRITE-ACCESS-BLOCK.
037400           WRITE RPT-REC FROM WS-BLANK-LINE
037500               AFTER ADVANCING 2.
037600           MOVE SPACES TO WS-SUMMARY-LINE.
037700           MOVE "ACCESS RISK PROFILE" TO SUM-LINE-TEXT.
037800           WRITE RPT-REC FROM WS-SUMMARY-LINE
037900               AFTER ADVANCING 1.
038000
038100           MOVE SPACES TO WS-SUMMARY-LINE.
038200           MOVE TOTAL-ACCESS TO WS-CNT-O.
038300           STRING "  TOTAL ACCESS RECORDS. . . . . . . : "
038400                   DELIMITED BY SIZE
038500                   WS-CNT-O DELIMITED BY SIZE
038600                   INTO SUM-LINE-TEXT.
038700           WRITE RPT-REC FROM WS-SUMMARY-LINE
038800               AFTER ADVANCING 1.
038900
039000           MOVE SPACES TO WS-SUMMARY-LINE.
039100           MOVE RISK-HIGH-CNT TO WS-CNT-O.
039200           STRING "  RISK-LEVEL HIGH ACCESS RECORDS. . : "
039300                   DELIMITED BY SIZE
039400                   WS-CNT-O DELIMITED BY SIZE
039500                   INTO SUM-LINE-TEXT.
039600           WRITE RPT-REC FROM WS-SUMMARY-LINE
039700               AFTER ADVANCING 1.
039800
039900           MOVE SPACES TO WS-SUMMARY-LINE.
040000           MOVE PRIVILEGED-CNT TO WS-CNT-O.
040100           STRING "  PRIVILEGED ACCESS RECORDS . . . . : "
040200                   DELIMITED BY SIZE
040300                   WS-CNT-O DELIMITED BY SIZE
040400                   INTO SUM-LINE-TEXT.
040500           WRITE RPT-REC FROM WS-SUMMARY-LINE
040600               AFTER ADVANCING 1.
040700
040800           MOVE SPACES TO WS-SUMMARY-LINE.
040900           MOVE SOD-VIOLATION-CNT TO WS-CNT-O.
041000           STRING "  SEGREGATION OF DUTIES VIOLATIONS. : "
041100                   DELIMITED BY SIZE
041200                   WS-CNT-O DELIMITED BY SIZE
041300                   INTO SUM-LINE-TEXT.
041400           WRITE RPT-REC FROM WS-SUMMARY-LINE
041500               AFTER ADVANCING 1.
041600       770-EXIT.
041700           EXIT.
041800
041900       780-WRITE-REG-BLOCK.
042000           WRITE RPT-REC FROM WS-BLANK-LINE
042100               AFTER ADVANCING 2.
042200           MOVE SPACES TO WS-SUMMARY-LINE.
042300           MOVE "PER-REGULATION VIOLATION COUNTS" TO SUM-LINE-TEXT.
042400           WRITE RPT-REC FROM WS-SUMMARY-LINE
042500               AFTER ADVANCING 1.
042600
042700           MOVE SPACES TO WS-SUMMARY-LINE.
042800           MOVE REG-VIOLATION-CNT (1) TO WS-CNT-O.
042900           STRING "  SOX. . . . . . . . . . . . . . . . : "
043000                   DELIMITED BY SIZE
043100                   WS-CNT-O DELIMITED BY SIZE
043200                   INTO SUM-LINE-TEXT.
043300           WRITE RPT-REC FROM WS-SUMMARY-LINE
043400               AFTER ADVANCING 1.
043500
043600           MOVE SPACES TO WS-SUMMARY-LINE.
043700           MOVE REG-VIOLATION-CNT (2) TO WS-CNT-O.
043800           STRING "  GDPR . . . . . . . . . . . . . . . : "
043900                   DELIMITED BY SIZE
044000                   WS-CNT-O DELIMITED BY SIZE
044100                   INTO SUM-LINE-TEXT.
044200           WRITE RPT-REC FROM WS-SUMMARY-LINE
044300               AFTER ADVANCING 1.
044400
044500           MOVE SPACES TO WS-SUMMARY-LINE.
044600           MOVE REG-VIOLATION-CNT (3) TO WS-CNT-O.
044700           STRING "  HIPAA. . . . . . . . . . . . . . . : "
044800                   DELIMITED BY SIZE
044900                   WS-CNT-O DELIMITED BY SIZE
045000                   INTO SUM-LINE-TEXT.
045100           WRITE RPT-REC FROM WS-SUMMARY-LINE
045200               AFTER ADVANCING 1.
045300
045400           MOVE SPACES TO WS-SUMMARY-LINE.
045500           MOVE REG-VIOLATION-CNT (4) TO WS-CNT-O.
045600           STRING "  PCI. . . . . . . . . . . . . . . . : "
045700                   DELIMITED BY SIZE
045800                   WS-CNT-O DELIMITED BY SIZE
045900                   INTO SUM-LINE-TEXT.
046000           WRITE RPT-REC FROM WS-SUMMARY-LINE
046100               AFTER ADVANCING 1.
046200       780-EXIT.
046300           EXIT.
046400
046500       790-WRITE-CERT-BLOCK.
046600           WRITE RPT-REC FROM WS-BLANK-LINE
046700               AFTER ADVANCING 2.
046800           MOVE SPACES TO WS-SUMMARY-LINE.
046900           MOVE "CERTIFICATION BACKLOG" TO SUM-LINE-TEXT.
047000           WRITE RPT-REC FROM WS-SUMMARY-LINE
047100               AFTER ADVANCING 1.
047200
047300           MOVE SPACES TO WS-SUMMARY-LINE.
047400           MOVE PENDING-REVIEW-CNT TO WS-CNT-O.
047500           STRING "  PENDING REVIEW . . . . . . . . . . : "
047600                   DELIMITED BY SIZE
047700                   WS-CNT-O DELIMITED BY SIZE
047800                   INTO SUM-LINE-TEXT.
047900           WRITE RPT-REC FROM WS-SUMMARY-LINE
048000               AFTER ADVANCING 1.
048100
048200           MOVE SPACES TO WS-SUMMARY-LINE.
048300           MOVE EXPIRED-CNT TO WS-CNT-O.
048400           STRING "  EXPIRED. . . . . . . . . . . . . . : "
048500                   DELIMITED BY SIZE
048600                   WS-CNT-O DELIMITED BY SIZE
048700                   INTO SUM-LINE-TEXT.
048800           WRITE RPT-REC FROM WS-SUMMARY-LINE
048900               AFTER ADVANCING 1.
049000
049100           MOVE SPACES TO WS-SUMMARY-LINE.
049200           MOVE TOTAL-REQ-REVIEW-CNT TO WS-CNT-O.
049300           STRING "  TOTAL REQUIRING REVIEW. . . . . . . : "
049400                   DELIMITED BY SIZE
049500                   WS-CNT-O DELIMITED BY SIZE
049600                   INTO SUM-LINE-TEXT.
049700           WRITE RPT-REC FROM WS-SUMMARY-LINE
049800               AFTER ADVANCING 1.
049900       790-EXIT.
050000           EXIT.
050100
050200       800-OPEN-FILES.
050300           MOVE "800-OPEN-FILES" TO PARA-NAME.
050400           OPEN INPUT IDENTITY-FILE, ACCESS-FILE.
050500           OPEN OUTPUT RISK-REPORT, SYSOUT.
050600           IF NOT CODE-GOOD
050700               MOVE "UNABLE TO OPEN AN AUDIT INPUT FILE" TO ABEND-REASON
050800               GO TO 1000-ABEND-RTN.
050900       800-EXIT.
051000           EXIT.
051100
051200       850-CLOSE-FILES.
051300           MOVE "850-CLOSE-FILES" TO PARA-NAME.
051400           CLOSE IDENTITY-FILE, ACCESS-FILE, RISK-REPORT, SYSOUT.
051500       850-EXIT.
051600           EXIT.
051700
051800       900-READ-IDENTITY.
051900           READ IDENTITY-FILE INTO IDENTITY-RECORD
052000               AT END MOVE "N" TO MORE-IDENT-DATA-SW
052100               GO TO 900-EXIT
052200           END-READ.
052300       900-EXIT.
052400           EXIT.
052500
052600       920-READ-ACCESS.
052700           READ ACCESS-FILE INTO ACCESS-GRANT-RECORD
052800               AT END MOVE "N" TO MORE-ACCS-DATA-SW
052900               GO TO 920-EXIT
053000           END-READ.
053100       920-EXIT.
053200           EXIT.
053300
053400       999-CLEANUP.
053500           MOVE "999-CLEANUP" TO PARA-NAME.
053600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053700           DISPLAY "** IDENTITIES READ **".
053800           DISPLAY TOTAL-IDENTITIES.
053900           DISPLAY "** ACCESS RECORDS READ **".
054000           DISPLAY TOTAL-ACCESS.
054100           DISPLAY "******** NORMAL END OF JOB RISKRPT ********".
054200       999-EXIT.
054300           EXIT.
054400
054500       1000-ABEND-RTN.
054600           WRITE SYSOUT-REC FROM ABEND-REC.
054700           DISPLAY "*** ABNORMAL END OF JOB - RISKRPT ***" UPON CONSOLE.
054800           DIVIDE ZERO-VAL INTO ONE-VAL.
