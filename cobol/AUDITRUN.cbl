000100       IDENTIFICATION DIVISION.
000200      ************************************************************
000300      *    PROGRAM      AUDITRUN
000400      *    FUNCTION     RUNS THE FULL IAM / SOX COMPLIANCE AUDIT. READS
000500      *                 THE IDENTITY-FILE, CALLS IDRISKAN FOR EACH
000600      *                 RECORD, THEN READS THE ACCESS-FILE AND CALLS
000700      *                 ACCRISKAN FOR EACH RECORD, WRITING ONE DETAIL
000800      *                 LINE PER RECORD TO THE AUDIT-REPORT.  AT END OF
000900      *                 BOTH PASSES IT COMPUTES THE COMPLIANCE RATES,
001000      *                 CALLS RECMND FOR THE REMEDIATION BLOCK, AND
001100      *                 PRINTS THE SUMMARY.
001200      *
001300      *    CHANGE LOG
001400      *    09/14/84  RJK  IA-0118  ORIGINAL PROGRAM FOR THE IAM
001500      *                            COMPLIANCE AUDIT SUITE
001600      *    11/03/99  RJK  IA-0151  ADDED THE ACCESS-FILE PASS AND THE
001700      *                            CALL TO ACCRISKAN, REPORT WAS
001800      *                            IDENTITY-ONLY UNTIL THIS RELEASE
001900      *    04/18/00  RJK  IA-0179  ADDED THE AUDIT-LIMIT PARM CARD SO
002000      *                            OPERATIONS CAN THROTTLE A RUN
002100      *                            WITHOUT A RECOMPILE, DEFAULTS TO 50
002200      *                            WHEN THE CARD IS BLANK OR ZERO
002300      *    12/29/98  RJK  IA-0140  Y2K - HDR-YY REVIEWED, CENTURY COMES
002400      *                            FROM THE OPERATING SYSTEM DATE-WORD,
002500      *                            NO HARD-CODED WINDOW IN THIS PROGRAM
002600      *    06/27/02  TDW  IA-0233  ANALYSIS-RESULT-RECORD CONFIDENCE
002700      *                            FIELD NOW SET BY IDRISKAN/ACCRISKAN,
002800      *                            REMOVED THE DUPLICATE MOVE HERE
002900      *    08/02/03  TDW  IA-0255  CALL TO RECMND NOW PASSES ALL FIVE
003000      *                            COUNTERS IN ONE CALL INSTEAD OF THE
003100      *                            OLD FIVE SEPARATE CALLS, MATCHES THE
003200      *                            REWRITTEN RECMND LINKAGE
003300      ************************************************************
003400       PROGRAM-ID.  AUDITRUN.
003500       AUTHOR. R J KOVACS.
003600       INSTALLATION. SECURITY OFFICE COBOL GROUP.
003700       DATE-WRITTEN. 09/14/84.
003800       DATE-COMPILED. 08/02/03.
003900       SECURITY. NON-CONFIDENTIAL.
004000
004100      ************************************************************
004200      *REMARKS.
004300      *
004400      *          THIS PROGRAM RUNS THE PERIODIC IAM COMPLIANCE AUDIT
004500      *          OVER THE IDENTITY MASTER EXTRACT AND THE ACCESS-GRANT
004600      *          EXTRACT, BOTH SUPPLIED BY THE ENTITLEMENT SYSTEM AS
004700      *          FLAT SEQUENTIAL FILES.  NEITHER FILE IS SORTED.
004800      *
004900      ************************************************************
005000
005100               INPUT FILE              -   IDENTITY-FILE
005200               INPUT FILE              -   ACCESS-FILE
005300               OUTPUT FILE PRODUCED    -   AUDIT-REPORT
005400               DUMP FILE               -   SYSOUT
005500
005600      ************************************************************
005700       ENVIRONMENT DIVISION.
005800       CONFIGURATION SECTION.
005900       SOURCE-COMPUTER. IBM-390.
006000       OBJECT-COMPUTER. IBM-390.
006100       SPECIAL-NAMES.
006200           C01 IS NEXT-PAGE.
006300       INPUT-OUTPUT SECTION.
006400       FILE-CONTROL.
006500           SELECT SYSOUT
006600           ASSIGN TO UT-S-SYSOUT
006700             ORGANIZATION IS SEQUENTIAL.
006800
006900           SELECT IDENTITY-FILE
007000           ASSIGN TO UT-S-IDENTFIL
007100             ACCESS MODE IS SEQUENTIAL
007200             FILE STATUS IS OFCODE.
007300
007400           SELECT ACCESS-FILE
007500           ASSIGN TO UT-S-ACCESFIL
007600             ACCESS MODE IS SEQUENTIAL
007700             FILE STATUS IS OFCODE.
007800
007900           SELECT AUDIT-REPORT
008000           ASSIGN TO UT-S-AUDITRPT
008100             ACCESS MODE IS SEQUENTIAL
008200             FILE STATUS IS OFCODE.
008300
008400       DATA DIVISION.
008500       FILE SECTION.
008600       FD  SYSOUT
008700           RECORDING MODE IS F
008800           LABEL RECORDS ARE STANDARD
008900           RECORD CONTAINS 130 CHARACTERS
009000           BLOCK CONTAINS 0 RECORDS
009100           DATA RECORD IS SYSOUT-REC.
009200       01  SYSOUT-REC  PIC X(130).
009300
009400      ****** IDENTITY-FILE EXTRACT FROM THE ENTITLEMENT SYSTEM, FEED
009500      ****** ORDER ONLY -- NOT SORTED BY IDENTITY-ID OR ANY OTHER KEY
009600       FD  IDENTITY-FILE
009700           RECORDING MODE IS F
009800           LABEL RECORDS ARE STANDARD
009900           RECORD CONTAINS 140 CHARACTERS
010000           BLOCK CONTAINS 0 RECORDS
010100           DATA RECORD IS IDENTITY-FILE-REC.
010200       01  IDENTITY-FILE-REC           PIC X(140).
010300
010400      ****** ACCESS-GRANT EXTRACT, MULTIPLE ROWS PER IDENTITY-ID,
010500      ****** NOT SORTED
010600       FD  ACCESS-FILE
010700           RECORDING MODE IS F
010800           LABEL RECORDS ARE STANDARD
010900           RECORD CONTAINS 120 CHARACTERS
011000           BLOCK CONTAINS 0 RECORDS
011100           DATA RECORD IS ACCESS-FILE-REC.
011200       01  ACCESS-FILE-REC             PIC X(120).
011300
011400       FD  AUDIT-REPORT
011500           RECORDING MODE IS F
011600           LABEL RECORDS ARE STANDARD
011700           RECORD CONTAINS 132 CHARACTERS
011800           BLOCK CONTAINS 0 RECORDS
011900           DATA RECORD IS RPT-REC.
012000       01  RPT-REC  PIC X(132).
012100
012200       WORKING-STORAGE SECTION.
012300       01  FILE-STATUS-CODES.
012400           05  OFCODE                  PIC X(02).
012500               88  CODE-GOOD           VALUE "00".
012600
012700       COPY IDENTREC.
012800
012900       COPY ACCESREC.
013000
013100       COPY ANALYREC.
013200
013300       COPY ABENDREC.
013400
013500      *** IA-0179 THE AUDIT-LIMIT PARM CARD -- BLANK OR ZERO MEANS
013600      *** TAKE THE SHOP-STANDARD DEFAULT OF 50 RECORDS PER FILE
013700       01  WS-PARM-CARD                PIC X(05).
013800       01  WS-PARM-CARD-N REDEFINES WS-PARM-CARD
013900                                       PIC 9(05).
014000
014100      *** IA-0140 Y2K - FOUR-DIGIT YEAR COMES STRAIGHT FROM THE
014200      *** OPERATING SYSTEM DATE-WORD, NO CENTURY WINDOW IN THIS PROGRAM
014300       01  WS-HDR-DATE-WORD.
014400           05  WS-HDR-CC-YY             PIC 9(04).
014500           05  WS-HDR-MM                PIC 9(02).
014600           05  WS-HDR-DD                PIC 9(02).
014700
014800       01  WS-HDR-REC.
014900           05  FILLER                  PIC X(01) VALUE " ".
015000           05  HDR-DATE.
015100               10  HDR-YY              PIC 9(04).
015200               10  DASH-1              PIC X(01) VALUE "-".
015300               10  HDR-MM              PIC 9(02).
015400               10  DASH-2              PIC X(01) VALUE "-".
015500               10  HDR-DD              PIC 9(02).
015600           05  FILLER                  PIC X(08) VALUE SPACES.
015700           05  FILLER                  PIC X(44) VALUE
015800               "IAM / SOX COMPLIANCE AUDIT REPORT".
015900           05  FILLER                  PIC X(23)
016000                                VALUE "PAGE NUMBER:"
016100                                JUSTIFIED RIGHT.
016200           05  PAGE-NBR-O              PIC ZZ9.
016300           05  FILLER                  PIC X(47) VALUE SPACES.
016400
016500       01  WS-COLM-HDR-REC.
016600           05  FILLER                  PIC X(03) VALUE SPACES.
016700           05  FILLER                  PIC X(10) VALUE "REC TYPE".
016800           05  FILLER                  PIC X(02) VALUE SPACES.
016900           05  FILLER                  PIC X(12) VALUE "RECORD KEY".
017000           05  FILLER                  PIC X(02) VALUE SPACES.
017100           05  FILLER                  PIC X(10) VALUE "STATUS".
017200           05  FILLER                  PIC X(02) VALUE SPACES.
017300           05  FILLER                  PIC X(04) VALUE "RISK".
017400           05  FILLER                  PIC X(02) VALUE SPACES.
017500           05  FILLER                  PIC X(40) VALUE
017600               "FIRST VIOLATION".
017700           05  FILLER                  PIC X(45) VALUE SPACES.
017800
017900       01  WS-DETAIL-REC.
018000           05  FILLER                  PIC X(03) VALUE SPACES.
018100           05  DET-TYPE-O              PIC X(10).
018200           05  FILLER                  PIC X(02) VALUE SPACES.
018300           05  DET-KEY-O               PIC X(12).
018400           05  FILLER                  PIC X(02) VALUE SPACES.
018500           05  DET-STATUS-O            PIC X(10).
018600           05  FILLER                  PIC X(02) VALUE SPACES.
018700           05  DET-RISK-O              PIC Z.99.
018800           05  FILLER                  PIC X(02) VALUE SPACES.
018900           05  DET-VIOLATION-O         PIC X(40).
019000           05  FILLER                  PIC X(43) VALUE SPACES.
019100
019200       01  WS-SUMMARY-LINE.
019300           05  FILLER                  PIC X(03) VALUE SPACES.
019400           05  SUM-LINE-TEXT           PIC X(129).
019500
019600       01  WS-BLANK-LINE.
019700           05  FILLER                  PIC X(132) VALUE SPACES.
019800
019900       01  MISC-WS-FLDS.
020000           05  WS-IDENT-CNT-O          PIC ZZZZ9.
020100           05  WS-RATE-O               PIC ZZ9.9.
020200           05  STR-LTH                 PIC 9(04) VALUE ZERO.
020300           05  FILLER                  PIC X(04).
020400
020500       01  COUNTERS-IDXS-AND-ACCUMULATORS.
020600           05  WS-AUDIT-LIMIT          PIC 9(05) COMP.
020700           05  WS-LINES                PIC 9(02) COMP VALUE 99.
020800           05  WS-PAGES                PIC 9(02) COMP VALUE 1.
020900           05  TOTAL-IDENTITIES        PIC 9(05) COMP.
021000           05  COMPLIANT-IDENTITIES    PIC 9(05) COMP.
021100           05  TOTAL-ACCESS            PIC 9(05) COMP.
021200           05  COMPLIANT-ACCESS        PIC 9(05) COMP.
021300           05  HIGH-RISK-ITEMS         PIC 9(05) COMP.
021400           05  HIGH-RISK-IDENT-CNT     PIC 9(05) COMP.
021500           05  TERMINATED-CNT          PIC 9(05) COMP.
021600           05  SOD-VIOLATION-CNT       PIC 9(05) COMP.
021700           05  EXPIRED-CERT-CNT        PIC 9(05) COMP.
021800           05  PRIVILEGED-CNT          PIC 9(05) COMP.
021900           05  WS-LINE-SUB             PIC 9(02) COMP.
022000           05  FILLER                  PIC X(04).
022100
022200       01  WS-RATE-FIELDS.
022300           05  IDENT-COMPLIANCE-RATE   PIC S9(3)V9 COMP-3.
022400           05  ACCS-COMPLIANCE-RATE    PIC S9(3)V9 COMP-3.
022500           05  OVRL-COMPLIANCE-RATE    PIC S9(3)V9 COMP-3.
022600           05  FILLER                  PIC X(04).
022700
022800       01  FLAGS-AND-SWITCHES.
022900           05  MORE-IDENT-DATA-SW      PIC X(01) VALUE "Y".
023000               88  NO-MORE-IDENT-DATA  VALUE "N".
023100           05  MORE-ACCS-DATA-SW       PIC X(01) VALUE "Y".
023200               88  NO-MORE-ACCS-DATA   VALUE "N".
023300           05  FILLER                  PIC X(04).
023400
023500      *** DUPLICATES THE LAYOUT OF RECMND'S LINKAGE SECTION -- NO
023600      *** SHARED COPYBOOK FOR A LINKAGE THIS SMALL, SAME HOUSE HABIT
023700      *** USED ON OTHER CALLED SUBPROGRAMS IN THIS SUITE
023800       01  RECMND-COUNTERS-WS.
023900           05  RCW-COUNTER-GROUP.
024000               10  RCW-HIGH-RISK-IDENT-CNT   PIC 9(05) COMP.
024100               10  RCW-TERMINATED-CNT        PIC 9(05) COMP.
024200               10  RCW-SOD-VIOLATION-CNT     PIC 9(05) COMP.
024300               10  RCW-EXPIRED-CERT-CNT      PIC 9(05) COMP.
024400               10  RCW-PRIVILEGED-CNT        PIC 9(05) COMP.
024500
024600       01  RECMND-TEXT-WS.
024700           05  RTW-LINE-COUNT              PIC 9(01) COMP.
024800           05  RTW-LINE OCCURS 6 TIMES
024900                                INDEXED BY RTW-IDX.
025000               10  RTW-LINE-TEXT           PIC X(60).
025100
025200       01  RETURN-CD                      PIC 9(04) COMP.
025300
025400       PROCEDURE DIVISION.
025500           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025600           PERFORM 100-PROCESS-ONE-IDENTITY THRU 100-EXIT
025700                   UNTIL NO-MORE-IDENT-DATA
025800                      OR TOTAL-IDENTITIES EQUAL WS-AUDIT-LIMIT.
025900           PERFORM 200-PROCESS-ONE-ACCESS THRU 200-EXIT
026000                   UNTIL NO-MORE-ACCS-DATA
026100                      OR TOTAL-ACCESS EQUAL WS-AUDIT-LIMIT.
026200           PERFORM 300-COMPUTE-SUMMARY THRU 300-EXIT.
026300           PERFORM 400-GENERATE-RECOMMENDATIONS THRU 400-EXIT.
026400           PERFORM 999-CLEANUP THRU 999-EXIT.
026500           MOVE +0 TO RETURN-CODE.
026600           GOBACK.
026700
026800       000-HOUSEKEEPING.
026900           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027000           DISPLAY "******** BEGIN JOB AUDITRUN ********".
027100           ACCEPT WS-HDR-DATE-WORD FROM DATE YYYYMMDD.
027200           MOVE WS-HDR-CC-YY TO HDR-YY.
027300           MOVE WS-HDR-MM TO HDR-MM.
027400           MOVE WS-HDR-DD TO HDR-DD.
027500           MOVE ZERO TO TOTAL-IDENTITIES COMPLIANT-IDENTITIES
027600                        TOTAL-ACCESS COMPLIANT-ACCESS
027700                        HIGH-RISK-ITEMS HIGH-RISK-IDENT-CNT
027800                        TERMINATED-CNT SOD-VIOLATION-CNT
027900                        EXPIRED-CERT-CNT PRIVILEGED-CNT.
028000
028100      *** IA-0179 PARM CARD - DEFAULT TO 50 WHEN BLANK OR ZERO
028200           ACCEPT WS-PARM-CARD FROM SYSIN.
028300           IF WS-PARM-CARD-N IS NOT NUMERIC
028400              OR WS-PARM-CARD-N EQUAL ZERO
028500               MOVE 50 TO WS-AUDIT-LIMIT
028600           ELSE
028700               MOVE WS-PARM-CARD-N TO WS-AUDIT-LIMIT.
028800
028900           PERFORM 800-OPEN-FILES THRU 800-EXIT.
029000           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
029100           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
029200           PERFORM 900-READ-IDENTITY THRU 900-EXIT.
029300           PERFORM 920-READ-ACCESS THRU 920-EXIT.
029400       000-EXIT.
029500           EXIT.
029600
029700       100-PROCESS-ONE-IDENTITY.
029800           ADD 1 TO TOTAL-IDENTITIES.
029900           CALL "IDRISKAN" USING IDENTITY-RECORD,
030000                                  ANALYSIS-RESULT-RECORD,
030100                                  RETURN-CD.
030200           IF ANRS-COMPLIANT
030300               ADD 1 TO COMPLIANT-IDENTITIES.
030400           IF ANRS-RISK-SCORE GREATER THAN 0.70
030500               ADD 1 TO HIGH-RISK-ITEMS
030600               ADD 1 TO HIGH-RISK-IDENT-CNT.
030700           IF IDENT-TERMINATED
030800               ADD 1 TO TERMINATED-CNT.
030900           PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
031000           PERFORM 900-READ-IDENTITY THRU 900-EXIT.
031100       100-EXIT.
031200           EXIT.
031300
031400       200-PROCESS-ONE-ACCESS.
031500           ADD 1 TO TOTAL-ACCESS.
031600           CALL "ACCRISKAN" USING ACCESS-GRANT-RECORD,
031700                                   ANALYSIS-RESULT-RECORD,
031800                                   RETURN-CD.
031900           IF ANRS-COMPLIANT
032000               ADD 1 TO COMPLIANT-ACCESS.
032100           IF ANRS-RISK-SCORE GREATER THAN 0.70
032200               ADD 1 TO HIGH-RISK-ITEMS.
032300           IF ACC-SOD-VIOLATION
032400               ADD 1 TO SOD-VIOLATION-CNT.
032500           IF ACC-CERT-EXPIRED
032600               ADD 1 TO EXPIRED-CERT-CNT.
032700           IF ACC-PRIVILEGED
032800               ADD 1 TO PRIVILEGED-CNT.
032900           PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
033000           PERFORM 920-READ-ACCESS THRU 920-EXIT.
033100       200-EXIT.
033200           EXIT.
033300
033400       300-COMPUTE-SUMMARY.
033500           MOVE "300-COMPUTE-SUMMARY" TO PARA-NAME.
033600           IF TOTAL-IDENTITIES EQUAL ZERO
033700               MOVE ZERO TO IDENT-COMPLIANCE-RATE
033800           ELSE
033900               COMPUTE IDENT-COMPLIANCE-RATE ROUNDED =
034000                   (COMPLIANT-IDENTITIES / TOTAL-IDENTITIES) * 100.
034100
034200           IF TOTAL-ACCESS EQUAL ZERO
034300               MOVE ZERO TO ACCS-COMPLIANCE-RATE
034400           ELSE
034500               COMPUTE ACCS-COMPLIANCE-RATE ROUNDED =
034600                   (COMPLIANT-ACCESS / TOTAL-ACCESS) * 100.
034700
034800           IF (TOTAL-IDENTITIES + TOTAL-ACCESS) EQUAL ZERO
034900               MOVE ZERO TO OVRL-COMPLIANCE-RATE
035000           ELSE
035100               COMPUTE OVRL-COMPLIANCE-RATE ROUNDED =
035200                   ((COMPLIANT-IDENTITIES + COMPLIANT-ACCESS) /
035300                    (TOTAL-IDENTITIES + TOTAL-ACCESS)) * 100.
035400
035500           PERFORM 760-WRITE-SUMMARY-BLOCK THRU 760-EXIT.
035600       300-EXIT.
035700           EXIT.
035800
035900       400-GENERATE-RECOMMENDATIONS.
036000           MOVE "400-GENERATE-RECOMMENDATIONS" TO PARA-NAME.
036100           MOVE HIGH-RISK-IDENT-CNT TO RCW-HIGH-RISK-IDENT-CNT.
036200           MOVE TERMINATED-CNT      TO RCW-TERMINATED-CNT.
036300           MOVE SOD-VIOLATION-CNT   TO RCW-SOD-VIOLATION-CNT.
036400           MOVE EXPIRED-CERT-CNT    TO RCW-EXPIRED-CERT-CNT.
036500           MOVE PRIVILEGED-CNT      TO RCW-PRIVILEGED-CNT.
036600           CALL "RECMND" USING RECMND-COUNTERS-WS,
036700                                RECMND-TEXT-WS,
036800                                RETURN-CD.
036900           PERFORM 780-WRITE-RECOMMEND-BLOCK THRU 780-EXIT.
037000       400-EXIT.
037100           EXIT.
037200
037300       600-PAGE-BREAK.
037400           WRITE RPT-REC FROM WS-BLANK-LINE.
037500           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
037600           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
037700       600-EXIT.
037800           EXIT.
037900
038000       700-WRITE-PAGE-HDR.
038100           ADD 1 TO WS-PAGES.
038200           MOVE WS-PAGES TO PAGE-NBR-O.
038300           WRITE RPT-REC FROM WS-HDR-REC
038400               AFTER ADVANCING NEXT-PAGE.
038500           MOVE ZERO TO WS-LINES.
038600       700-EXIT.
038700           EXIT.
038800
038900       720-WRITE-COLM-HDR.
039000           WRITE RPT-REC FROM WS-BLANK-LINE
039100               AFTER ADVANCING 1.
039200           WRITE RPT-REC FROM WS-COLM-HDR-REC
039300               AFTER ADVANCING 1.
039400           ADD 2 TO WS-LINES.
039500       720-EXIT.
039600           EXIT.
039700
039800       740-WRITE-DETAIL-LINE.
039900           IF WS-LINES GREATER THAN 55
040000               PERFORM 600-PAGE-BREAK THRU 600-EXIT.
040100
040200           IF ANRS-TYPE-IDENTITY
040300               MOVE "IDENTITY" TO DET-TYPE-O
040400           ELSE
040500               MOVE "ACCESS" TO DET-TYPE-O.
040600           MOVE ANRS-RECORD-KEY TO DET-KEY-O.
040700           IF ANRS-COMPLIANT
040800               MOVE "COMPLIANT" TO DET-STATUS-O
040900           ELSE
041000               MOVE "VIOLATION" TO DET-STATUS-O.
041100           MOVE ANRS-RISK-SCORE TO DET-RISK-O.
041200           IF ANRS-VIOLATION-COUNT GREATER THAN ZERO
041300               SET ANRS-VIOL-IDX TO 1
041400               MOVE ANRS-VIOLATION-TEXT (ANRS-VIOL-IDX)
041500                   TO DET-VIOLATION-O
041600           ELSE
041700               MOVE SPACES TO DET-VIOLATION-O.
041800
041900           WRITE RPT-REC FROM WS-DETAIL-REC
042000               AFTER ADVANCING 1.
042100           ADD 1 TO WS-LINES.
042200       740-EXIT.
042300           EXIT.
042400
042500       760-WRITE-SUMMARY-BLOCK.
042600           WRITE RPT-REC FROM WS-BLANK-LINE
042700               AFTER ADVANCING 2.
042800           MOVE SPACES TO WS-SUMMARY-LINE.
042900           MOVE TOTAL-IDENTITIES TO WS-IDENT-CNT-O.
043000           STRING "TOTAL IDENTITIES ANALYZED . . . . : "
043100                   DELIMITED BY SIZE
043200                   WS-IDENT-CNT-O DELIMITED BY SIZE
043300                   INTO SUM-LINE-TEXT.
043400           WRITE RPT-REC FROM WS-SUMMARY-LINE
043500               AFTER ADVANCING 1.
043600
043700           MOVE SPACES TO WS-SUMMARY-LINE.
043800           MOVE COMPLIANT-IDENTITIES TO WS-IDENT-CNT-O.
043900           STRING "COMPLIANT IDENTITIES . . . . . . . : "
044000                   DELIMITED BY SIZE
044100                   WS-IDENT-CNT-O DELIMITED BY SIZE
044200                   INTO SUM-LINE-TEXT.
044300           WRITE RPT-REC FROM WS-SUMMARY-LINE
044400               AFTER ADVANCING 1.
044500
044600           MOVE SPACES TO WS-SUMMARY-LINE.
044700           MOVE IDENT-COMPLIANCE-RATE TO WS-RATE-O.
044800           STRING "IDENTITY COMPLIANCE RATE . . . . . : "
044900                   DELIMITED BY SIZE
045000                   WS-RATE-O DELIMITED BY SIZE
045100                   "%" DELIMITED BY SIZE
045200                   INTO SUM-LINE-TEXT.
045300           WRITE RPT-REC FROM WS-SUMMARY-LINE
045400               AFTER ADVANCING 1.
045500
045600           MOVE SPACES TO WS-SUMMARY-LINE.
045700           MOVE TOTAL-ACCESS TO WS-IDENT-CNT-O.
045800           STRING "TOTAL ACCESS RECORDS ANALYZED. . . : "
045900                   DELIMITED BY SIZE
046000                   WS-IDENT-CNT-O DELIMITED BY SIZE
046100                   INTO SUM-LINE-TEXT.
046200           WRITE RPT-REC FROM WS-SUMMARY-LINE
046300               AFTER ADVANCING 1.
046400
046500           MOVE SPACES TO WS-SUMMARY-LINE.
046600           MOVE COMPLIANT-ACCESS TO WS-IDENT-CNT-O.
046700           STRING "COMPLIANT ACCESS RECORDS . . . . . : "
046800                   DELIMITED BY SIZE
046900                   WS-IDENT-CNT-O DELIMITED BY SIZE
047000                   INTO SUM-LINE-TEXT.
047100           WRITE RPT-REC FROM WS-SUMMARY-LINE
047200               AFTER ADVANCING 1.
047300
047400           MOVE SPACES TO WS-SUMMARY-LINE.
047500           MOVE ACCS-COMPLIANCE-RATE TO WS-RATE-O.
047600           STRING "ACCESS COMPLIANCE RATE . . . . . . : "
047700                   DELIMITED BY SIZE
047800                   WS-RATE-O DELIMITED BY SIZE
047900                   "%" DELIMITED BY SIZE
048000                   INTO SUM-LINE-TEXT.
048100           WRITE RPT-REC FROM WS-SUMMARY-LINE
048200               AFTER ADVANCING 1.
048300
048400           MOVE SPACES TO WS-SUMMARY-LINE.
048500           MOVE OVRL-COMPLIANCE-RATE TO WS-RATE-O.
048600           STRING "OVERALL COMPLIANCE RATE. . . . . . : "
048700                   DELIMITED BY SIZE
048800                   WS-RATE-O DELIMITED BY SIZE
048900                   "%" DELIMITED BY SIZE
049000                   INTO SUM-LINE-TEXT.
049100           WRITE RPT-REC FROM WS-SUMMARY-LINE
049200               AFTER ADVANCING 1.
049300
049400           MOVE SPACES TO WS-SUMMARY-LINE.
049500           MOVE HIGH-RISK-ITEMS TO WS-IDENT-CNT-O.
049600           STRING "HIGH-RISK ITEMS (RISK > 0.70). . . : "
049700                   DELIMITED BY SIZE
049800                   WS-IDENT-CNT-O DELIMITED BY SIZE
049900                   INTO SUM-LINE-TEXT.
050000           WRITE RPT-REC FROM WS-SUMMARY-LINE
050100               AFTER ADVANCING 1.
050200       760-EXIT.
050300           EXIT.
050400
050500       780-WRITE-RECOMMEND-BLOCK.
050600           WRITE RPT-REC FROM WS-BLANK-LINE
050700               AFTER ADVANCING 2.
050800           MOVE SPACES TO WS-SUMMARY-LINE.
050900           MOVE "REMEDIATION RECOMMENDATIONS" TO SUM-LINE-TEXT.
051000           WRITE RPT-REC FROM WS-SUMMARY-LINE
051100               AFTER ADVANCING 1.
051200           PERFORM 785-WRITE-ONE-RECOMMEND-LINE
051300               VARYING WS-LINE-SUB FROM 1 BY 1
051400                 UNTIL WS-LINE-SUB GREATER THAN RTW-LINE-COUNT.
051500       780-EXIT.
051600           EXIT.
051700
051800       785-WRITE-ONE-RECOMMEND-LINE.
051900           SET RTW-IDX TO WS-LINE-SUB.
052000           MOVE SPACES TO WS-SUMMARY-LINE.
052100           MOVE RTW-LINE-TEXT (RTW-IDX) TO SUM-LINE-TEXT.
052200           WRITE RPT-REC FROM WS-SUMMARY-LINE
052300               AFTER ADVANCING 1.
052400
052500       800-OPEN-FILES.
052600           MOVE "800-OPEN-FILES" TO PARA-NAME.
052700           OPEN INPUT IDENTITY-FILE, ACCESS-FILE.
052800           OPEN OUTPUT AUDIT-REPORT, SYSOUT.
052900           IF NOT CODE-GOOD
053000               MOVE "UNABLE TO OPEN AN AUDIT INPUT FILE" TO ABEND-REASON
053100               GO TO 1000-ABEND-RTN.
053200       800-EXIT.
053300           EXIT.
053400
053500       850-CLOSE-FILES.
053600           MOVE "850-CLOSE-FILES" TO PARA-NAME.
053700           CLOSE IDENTITY-FILE, ACCESS-FILE, AUDIT-REPORT, SYSOUT.
053800       850-EXIT.
053900           EXIT.
054000
054100       900-READ-IDENTITY.
054200           READ IDENTITY-FILE INTO IDENTITY-RECORD
054300               AT END MOVE "N" TO MORE-IDENT-DATA-SW
054400               GO TO 900-EXIT
054500           END-READ.
054600       900-EXIT.
054700           EXIT.
054800
054900       920-READ-ACCESS.
055000           READ ACCESS-FILE INTO ACCESS-GRANT-RECORD
055100               AT END MOVE "N" TO MORE-ACCS-DATA-SW
055200               GO TO 920-EXIT
055300           END-READ.
055400       920-EXIT.
055500           EXIT.
055600
055700       999-CLEANUP.
055800           MOVE "999-CLEANUP" TO PARA-NAME.
055900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
056000           DISPLAY "** IDENTITIES READ **".
056100           DISPLAY TOTAL-IDENTITIES.
056200           DISPLAY "** ACCESS RECORDS READ **".
056300           DISPLAY TOTAL-ACCESS.
056400           DISPLAY "** HIGH-RISK ITEMS **".
056500           DISPLAY HIGH-RISK-ITEMS.
056600           DISPLAY "******** NORMAL END OF JOB AUDITRUN ********".
056700       999-EXIT.
056800           EXIT.
056900
057000       1000-ABEND-RTN.
057100           WRITE SYSOUT-REC FROM ABEND-REC.
057200           DISPLAY "*** ABNORMAL END OF JOB - AUDITRUN ***"
057300               UPON CONSOLE.
057400           DIVIDE ZERO-VAL INTO ONE-VAL.
