000100      ************************************************************
000200      *    COPYBOOK    ABENDREC
000300      *    USED BY     AUDITRUN, VIOLEXT, RISKRPT, IDLOOKUP
000400      *
000500      *    STANDARD DIAGNOSTIC LAYOUT WRITTEN TO SYSOUT WHEN A JOB
000600      *    STEP ABENDS.  CARRIES THE LAST PARAGRAPH EXECUTED SO
000700      *    OPERATIONS CAN TELL THE ON-CALL PROGRAMMER WHERE THE RUN
000800      *    STOPPED WITHOUT HAVING TO READ A DUMP.
000900      *
001000      *    09/14/84  RJK  IA-0118  ORIGINAL COPYBOOK FOR THE IAM
001100      *                            COMPLIANCE AUDIT SUITE
001200      *    03/02/01  TDW  IA-0204  WIDENED ABEND-REASON TO 58 BYTES,
001300      *                            SOME SOX-RULE TEXT WAS TRUNCATING
001400      ************************************************************
001500       01  ABEND-REC.
001600           05  PARA-NAME                   PIC X(30).
001700           05  ABEND-REASON                PIC X(58).
001800           05  EXPECTED-VAL                PIC X(20).
001900           05  ACTUAL-VAL                  PIC X(20).
002000           05  FILLER                      PIC X(02).
002100
002200      *** FORCED S0C7 ON ABEND -- CHEAPER THAN A CALL TO AN ABEND
002300      *** UTILITY AND SHOWS UP CLEARLY IN THE SYSOUT DUMP HEADER
002400       77  ZERO-VAL                        PIC S9(01) COMP-3 VALUE 0.
002500       77  ONE-VAL                         PIC S9(01) COMP-3 VALUE 1.
