000100      ************************************************************
000200      *    COPYBOOK    IDENTREC
000300      *    USED BY     AUDITRUN, RISKRPT, IDLOOKUP, IDRISKAN
000400      *
000500      *    LAYOUT OF ONE IDENTITY MASTER RECORD ON THE IDENTITY-FILE
000600      *    EXTRACT FROM THE IAM PROVISIONING SYSTEM.  ONE ROW PER
000700      *    IDENTITY-ID.  FILE IS IN IDENTITY-ID SEQUENCE AS RECEIVED
000800      *    FROM THE FEED -- NO SORT IS PERFORMED BY THIS SUITE.
000900      *
001000      *    09/14/84  RJK  IA-0118  ORIGINAL COPYBOOK
001100      *    11/03/99  RJK  IA-0151  ADDED CLEARANCE-LEVEL FOR THE
001200      *                            RESTRICTED-DATA REVIEW PROJECT
001300      *    06/27/02  TDW  IA-0233  ADDED EMPLOYEE-TYPE, INFORMATION
001400      *                            ONLY PER AUDIT COMMITTEE REQUEST
001500      ************************************************************
001600       01  IDENTITY-RECORD.
001700           05  IDENT-IDENTITY-ID           PIC X(08).
001800           05  IDENT-EMPLOYEE-ID           PIC X(07).
001900           05  IDENT-FIRST-NAME            PIC X(15).
002000           05  IDENT-LAST-NAME             PIC X(15).
002100           05  IDENT-DEPARTMENT            PIC X(12).
002200           05  IDENT-JOB-TITLE             PIC X(25).
002300           05  IDENT-LOCATION              PIC X(12).
002400           05  IDENT-STATUS                PIC X(10).
002500               88  IDENT-ACTIVE            VALUE "ACTIVE".
002600               88  IDENT-INACTIVE          VALUE "INACTIVE".
002700               88  IDENT-TERMINATED        VALUE "TERMINATED".
002800      *** IA-0151 ZONED DECIMAL, ONE DIGIT AND A TWO-DIGIT FRACTION
002900           05  IDENT-RISK-SCORE            PIC S9V99.
003000           05  IDENT-RISK-SCORE-X REDEFINES
003100               IDENT-RISK-SCORE            PIC X(03).
003200           05  IDENT-DAYS-SINCE-LOGIN      PIC 9(03).
003300           05  IDENT-CLEARANCE-LEVEL       PIC X(12).
003400               88  IDENT-CLEAR-PUBLIC        VALUE "PUBLIC".
003500               88  IDENT-CLEAR-INTERNAL      VALUE "INTERNAL".
003600               88  IDENT-CLEAR-CONFIDENTIAL  VALUE "CONFIDENTIAL".
003700               88  IDENT-CLEAR-RESTRICTED    VALUE "RESTRICTED".
003800      *** IA-0233 INFORMATIONAL ONLY, NOT USED IN ANY RISK RULE
003900           05  IDENT-EMPLOYEE-TYPE         PIC X(10).
004000           05  FILLER                      PIC X(08).
