000100       IDENTIFICATION DIVISION.
000200      ************************************************************
000300      *    PROGRAM      IDRISKAN
000400      *    FUNCTION     APPLY THE FOUR IDENTITY RISK RULES TO ONE
000500      *                 IDENTITY-RECORD AND RETURN AN ANALYSIS-RESULT
000600      *                 RECORD.  CALLED ONCE PER IDENTITY BY AUDITRUN
000700      *                 AND ONCE PER LOOKUP BY IDLOOKUP.  DOES NOT OPEN
000800      *                 OR READ ANY FILE OF ITS OWN.
000900      *
001000      *    CHANGE LOG
001100      *    09/14/84  RJK  IA-0118  ORIGINAL PROGRAM FOR THE IAM
001200      *                            COMPLIANCE AUDIT SUITE, RULES 1-2
001300      *                            PER THE SECURITY OFFICE WRITE-UP
001400      *    11/03/99  RJK  IA-0151  RULE 3 NOW KEYS OFF CLEARANCE-LEVEL
001500      *                            INSTEAD OF DEPARTMENT CODE, PER THE
001600      *                            RESTRICTED-DATA REVIEW PROJECT
001700      *    03/02/01  TDW  IA-0204  ADDED 900-FAILURE-DEFAULT SO A
001800      *                            NON-NUMERIC FEED FIELD NO LONGER
001900      *                            0C7 ABENDS THE WHOLE AUDIT RUN
002000      *    12/29/98  RJK  IA-0140  Y2K - DATE-WRITTEN/DATE-COMPILED
002100      *                            STAMPS REVIEWED, NO CENTURY WINDOW
002200      *                            LOGIC IN THIS PROGRAM, NO CHANGE
002300      *                            REQUIRED, SIGNED OFF BY SEC OFFICER
002400      *    06/27/02  TDW  IA-0233  CONFIDENCE VALUE NOW SET HERE
002500      *                            INSTEAD OF BY THE CALLER
002600      ************************************************************
002700       PROGRAM-ID.  IDRISKAN.
002800       AUTHOR. R J KOVACS.
002900       INSTALLATION. SECURITY OFFICE COBOL GROUP.
003000       DATE-WRITTEN. 09/14/84.
003100       DATE-COMPILED. 06/27/02.
003200       SECURITY. NON-CONFIDENTIAL.
003300
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SOURCE-COMPUTER. IBM-390.
003700       OBJECT-COMPUTER. IBM-390.
003800       SPECIAL-NAMES.
003900           UPSI-0 ON STATUS IS IA-OVERRIDE-SW
004000                  OFF STATUS IS IA-NORMAL-SW.
004100       INPUT-OUTPUT SECTION.
004200
004300       DATA DIVISION.
004400       FILE SECTION.
004500
004600       WORKING-STORAGE SECTION.
004700       01  MISC-FIELDS.
004800           05  WS-RISK-WORK                PIC S9V99.
004900           05  WS-RISK-WORK-X REDEFINES
005000               WS-RISK-WORK                PIC X(03).
005100           05  WS-HIGH-RISK-CHECKED-SW     PIC X(01) VALUE "N".
005200               88  WS-HIGH-RISK-CHECKED    VALUE "Y".
005300
005400      *** IA-0204 EDIT TABLE - FIELDS THAT MUST BE NUMERIC BEFORE ANY
005500      *** RULE IS EVALUATED, OR THE RECORD GOES TO 900-FAILURE-DEFAULT
005600       01  WS-EDIT-FIELDS.
005700           05  WS-EDIT-COUNT               PIC S9(02) COMP VALUE 2.
005800           05  WS-EDIT-RESULT-SW           PIC X(01) VALUE "Y".
005900               88  WS-EDIT-OK              VALUE "Y".
006000               88  WS-EDIT-FAILED          VALUE "N".
006100
006200       COPY ABENDREC.
006300
006400       LINKAGE SECTION.
006500       COPY IDENTREC.
006600
006700       COPY ANALYREC.
006800
006900       01  RETURN-CD                      PIC 9(04) COMP.
007000
007100       PROCEDURE DIVISION USING IDENTITY-RECORD,
007200                                 ANALYSIS-RESULT-RECORD,
007300                                 RETURN-CD.
007400
007500       000-MAINLINE.
007600           IF IDENT-RISK-SCORE NOT NUMERIC
007700              OR IDENT-DAYS-SINCE-LOGIN NOT NUMERIC
007800               PERFORM 900-FAILURE-DEFAULT
007900               GO TO 000-MAINLINE-EXIT.
008000
008100           MOVE SPACES TO ANRS-RECORD-KEY.
008200           MOVE IDENT-IDENTITY-ID TO ANRS-RECORD-KEY.
008300           SET ANRS-TYPE-IDENTITY TO TRUE.
008400           MOVE ZERO TO ANRS-VIOLATION-COUNT.
008500           MOVE IDENT-RISK-SCORE TO WS-RISK-WORK.
008600
008700           PERFORM 100-APPLY-IDENTITY-RULES.
008800           PERFORM 200-SET-VERDICT.
008900
009000           MOVE ZERO TO RETURN-CD.
009100       000-MAINLINE-EXIT.
009200           GOBACK.
009300
009400       100-APPLY-IDENTITY-RULES.
009500      *** RULE 1 - TERMINATED IDENTITY WITH ACCOUNTS STILL ON FILE
009600           IF IDENT-TERMINATED
009700               ADD 1 TO ANRS-VIOLATION-COUNT
009800               SET ANRS-VIOL-IDX TO ANRS-VIOLATION-COUNT
009900               MOVE "TERMINATED USER WITH ACTIVE ACCOUNTS"
010000                   TO ANRS-VIOLATION-TEXT (ANRS-VIOL-IDX)
010100               ADD 0.50 TO WS-RISK-WORK.
010200
010300      *** RULE 2 - HIGH RISK SCORE, TESTED AFTER RULE 1'S INCREMENT
010400      *** AND BEFORE RULE 4'S, PER THE SECURITY OFFICE WRITE-UP
010500           IF WS-RISK-WORK GREATER THAN 0.70
010600               ADD 1 TO ANRS-VIOLATION-COUNT
010700               SET ANRS-VIOL-IDX TO ANRS-VIOLATION-COUNT
010800               MOVE "HIGH RISK SCORE"
010900                   TO ANRS-VIOLATION-TEXT (ANRS-VIOL-IDX)
011000               SET WS-HIGH-RISK-CHECKED TO TRUE.
011100
011200      *** RULE 3 - RESTRICTED CLEARANCE REQUIRES MANUAL REVIEW, NO
011300      *** POINTS ADDED, THE CLEARANCE ITSELF IS THE FLAG
011400           IF IDENT-CLEAR-RESTRICTED
011500               ADD 1 TO ANRS-VIOLATION-COUNT
011600               SET ANRS-VIOL-IDX TO ANRS-VIOLATION-COUNT
011700               MOVE "RESTRICTED CLEARANCE REQUIRES REVIEW"
011800                   TO ANRS-VIOLATION-TEXT (ANRS-VIOL-IDX).
011900
012000      *** RULE 4 - STALE LOGIN, 90 DAYS OR MORE SINCE LAST ACTIVITY
012100           IF IDENT-DAYS-SINCE-LOGIN GREATER THAN 90
012200               ADD 1 TO ANRS-VIOLATION-COUNT
012300               SET ANRS-VIOL-IDX TO ANRS-VIOLATION-COUNT
012400               MOVE "NO LOGIN ACTIVITY FOR 90+ DAYS"
012500                   TO ANRS-VIOLATION-TEXT (ANRS-VIOL-IDX)
012600               ADD 0.20 TO WS-RISK-WORK.
012700
012800           IF WS-RISK-WORK GREATER THAN 1.00
012900               MOVE 1.00 TO WS-RISK-WORK.
013000
013100       200-SET-VERDICT.
013200           MOVE WS-RISK-WORK TO ANRS-RISK-SCORE.
013300           IF ANRS-VIOLATION-COUNT EQUAL ZERO
013400              AND WS-RISK-WORK NOT GREATER THAN 0.50
013500               SET ANRS-COMPLIANT TO TRUE
013600               SET ANRS-REC-APPROVE TO TRUE
013700           ELSE
013800               SET ANRS-NONCOMPLIANT TO TRUE
013900               SET ANRS-REC-INVESTIGATE TO TRUE.
014000           MOVE 0.75 TO ANRS-CONFIDENCE.
014100
014200       900-FAILURE-DEFAULT.
014300      *** IA-0204 - RECORD FAILED THE NUMERIC EDIT, TAKE THE CAUTIOUS
014400      *** ROUTE AND FLAG FOR MANUAL REVIEW RATHER THAN ABEND THE RUN
014500           MOVE SPACES TO ANRS-RECORD-KEY.
014600           MOVE IDENT-IDENTITY-ID TO ANRS-RECORD-KEY.
014700           SET ANRS-TYPE-IDENTITY TO TRUE.
014800           SET ANRS-NONCOMPLIANT TO TRUE.
014900           MOVE 0.50 TO ANRS-RISK-SCORE.
015000           MOVE 1 TO ANRS-VIOLATION-COUNT.
015100           SET ANRS-VIOL-IDX TO 1.
015200           MOVE "ANALYSIS FAILED"
015300               TO ANRS-VIOLATION-TEXT (ANRS-VIOL-IDX).
015400           SET ANRS-REC-MANUAL-REVIEW TO TRUE.
015500           MOVE 0.00 TO ANRS-CONFIDENCE.
015600           MOVE ZERO TO RETURN-CD.
015700       900-FAILURE-DEFAULT-EXIT.
015800           EXIT.
