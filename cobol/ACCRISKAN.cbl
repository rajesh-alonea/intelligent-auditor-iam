000100       IDENTIFICATION DIVISION.
000200      ************************************************************
000300      *    PROGRAM      ACCRISKAN
000400      *    FUNCTION     APPLY THE FIVE ACCESS-GRANT RISK RULES TO ONE
000500      *                 ACCESS-GRANT-RECORD AND RETURN AN ANALYSIS-
000600      *                 RESULT-RECORD.  CALLED ONCE PER GRANT BY
000700      *                 AUDITRUN AND ONCE PER GRANT BY IDLOOKUP WHILE
000800      *                 SCANNING AN IDENTITY'S ENTITLEMENTS.  UNLIKE
000900      *                 IDRISKAN, THE STARTING RISK IS A FIXED BASE --
001000      *                 NOTHING ON THE ACCESS-GRANT-RECORD FEEDS A
001100      *                 STARTING SCORE THE WAY IDENT-RISK-SCORE DOES.
001200      *
001300      *    CHANGE LOG
001400      *    11/03/85  RJK  IA-0151  ORIGINAL PROGRAM, RULES 2-5 PER
001500      *                            THE SECURITY OFFICE WRITE-UP
001600      *    04/18/00  RJK  IA-0179  ADDED RULE 1, WALKS THE FOUR
001700      *                            REGULATORY FLAGS AS A TABLE SO
001800      *                            A NEW FLAG ONLY NEEDS ONE MORE
001900      *                            OCCURRENCE IN ACCESREC, NOT MORE
002000      *                            PROCEDURE DIVISION CODE.  ALSO
002100      *                            MOVED SOD AND PRIVILEGED TO TWO
002200      *                            SEPARATE RULES, SECURITY OFFICE
002300      *                            WANTS BOTH COUNTED EVEN WHEN THEY
002400      *                            FIRE TOGETHER ON THE SAME GRANT
002500      *    03/02/01  TDW  IA-0204  ADDED 900-FAILURE-DEFAULT, SAME
002600      *                            FIX AS WAS MADE IN IDRISKAN
002700      *    12/29/98  RJK  IA-0140  Y2K - REVIEWED, NO DATE FIELDS
002800      *                            REFERENCED IN THIS PROGRAM
002900      *    06/27/02  TDW  IA-0233  CONFIDENCE VALUE NOW SET HERE
003000      *                            INSTEAD OF BY THE CALLER
003100      ************************************************************
003200       PROGRAM-ID.  ACCRISKAN.
003300       AUTHOR. R J KOVACS.
003400       INSTALLATION. SECURITY OFFICE COBOL GROUP.
003500       DATE-WRITTEN. 11/03/85.
003600       DATE-COMPILED. 06/27/02.
003700       SECURITY. NON-CONFIDENTIAL.
003800
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER. IBM-390.
004200       OBJECT-COMPUTER. IBM-390.
004300       SPECIAL-NAMES.
004400           CLASS VALID-YES-NO IS "Y" "N".
004500       INPUT-OUTPUT SECTION.
004600
004700       DATA DIVISION.
004800       FILE SECTION.
004900
005000       WORKING-STORAGE SECTION.
005100       01  MISC-FIELDS.
005200           05  WS-FLAG-SUB                 PIC S9(02) COMP.
005300           05  WS-RISK-WORK                PIC S9V99.
005400           05  WS-RISK-WORK-X REDEFINES
005500               WS-RISK-WORK                PIC X(03).
005600
005700      *** IA-0204 EDIT TABLE - ALL FOUR FLAGS AND THE PRIVILEGED/SOD
005800      *** BYTES MUST BE VALID Y/N BEFORE ANY RULE RUNS
005900       01  WS-EDIT-FIELDS.
006000           05  WS-EDIT-RESULT-SW           PIC X(01) VALUE "Y".
006100               88  WS-EDIT-OK              VALUE "Y".
006200               88  WS-EDIT-FAILED          VALUE "N".
006300
006400       COPY ABENDREC.
006500
006600       LINKAGE SECTION.
006700       COPY ACCESREC.
006800
006900       COPY ANALYREC.
007000
007100       01  RETURN-CD                      PIC 9(04) COMP.
007200
007300       PROCEDURE DIVISION USING ACCESS-GRANT-RECORD,
007400                                 ANALYSIS-RESULT-RECORD,
007500                                 RETURN-CD.
007600
007700       000-MAINLINE.
007800           SET WS-EDIT-OK TO TRUE.
007900           IF ACC-IS-PRIVILEGED IS NOT VALID-YES-NO
008000              OR ACC-VIOLATES-SOD IS NOT VALID-YES-NO
008100               SET WS-EDIT-FAILED TO TRUE.
008200           PERFORM 050-EDIT-ONE-FLAG
008300               VARYING WS-FLAG-SUB FROM 1 BY 1
008400                 UNTIL WS-FLAG-SUB GREATER THAN 4.
008500
008600           IF WS-EDIT-FAILED
008700               PERFORM 900-FAILURE-DEFAULT
008800               GO TO 000-MAINLINE-EXIT.
008900
009000           MOVE SPACES TO ANRS-RECORD-KEY.
009100           MOVE ACC-ACCESS-ID TO ANRS-RECORD-KEY.
009200           SET ANRS-TYPE-ACCESS TO TRUE.
009300           MOVE ZERO TO ANRS-VIOLATION-COUNT.
009400      *** IA-0151 FIXED STARTING BASE -- THE GRANT CARRIES NO RISK
009500      *** SCORE OF ITS OWN FOR THIS PROGRAM TO PICK UP
009600           MOVE 0.30 TO WS-RISK-WORK.
009700
009800           PERFORM 100-CHECK-REGULATORY-FLAGS.
009900           PERFORM 200-CHECK-ACCESS-ATTRIBUTES.
010000           PERFORM 300-SET-VERDICT.
010100
010200           MOVE ZERO TO RETURN-CD.
010300       000-MAINLINE-EXIT.
010400           GOBACK.
010500
010600       050-EDIT-ONE-FLAG.
010700           IF ACC-REG-FLAG (WS-FLAG-SUB) IS NOT VALID-YES-NO
010800               SET WS-EDIT-FAILED TO TRUE.
010900
011000       100-CHECK-REGULATORY-FLAGS.
011100      *** RULE 1 - WALK THE FOUR FLAGS IN SOX/GDPR/HIPAA/PCI ORDER,
011200      *** EACH "N" IS ITS OWN VIOLATION AND ADDS 0.20 TO THE SCORE
011300           PERFORM 120-CHECK-ONE-FLAG
011400               VARYING WS-FLAG-SUB FROM 1 BY 1
011500                 UNTIL WS-FLAG-SUB GREATER THAN 4.
011600
011700       120-CHECK-ONE-FLAG.
011800           IF ACC-REG-FLAG (WS-FLAG-SUB) EQUAL "N"
011900               ADD 1 TO ANRS-VIOLATION-COUNT
012000               SET ANRS-VIOL-IDX TO ANRS-VIOLATION-COUNT
012100               PERFORM 130-BUILD-FLAG-TEXT
012200               ADD 0.20 TO WS-RISK-WORK.
012300
012400       130-BUILD-FLAG-TEXT.
012500           EVALUATE WS-FLAG-SUB
012600               WHEN 1
012700                   MOVE "SOX COMPLIANCE VIOLATION"
012800                       TO ANRS-VIOLATION-TEXT (ANRS-VIOL-IDX)
012900               WHEN 2
013000                   MOVE "GDPR COMPLIANCE VIOLATION"
013100                       TO ANRS-VIOLATION-TEXT (ANRS-VIOL-IDX)
013200               WHEN 3
013300                   MOVE "HIPAA COMPLIANCE VIOLATION"
013400                       TO ANRS-VIOLATION-TEXT (ANRS-VIOL-IDX)
013500               WHEN 4
013600                   MOVE "PCI COMPLIANCE VIOLATION"
013700                       TO ANRS-VIOLATION-TEXT (ANRS-VIOL-IDX)
013800           END-EVALUATE.
013900
014000       200-CHECK-ACCESS-ATTRIBUTES.
014100      *** RULE 2 - SEGREGATION OF DUTIES CONFLICT, COUNTED ON ITS OWN
014200      *** REGARDLESS OF WHETHER THE GRANT IS ALSO PRIVILEGED
014300           IF ACC-SOD-VIOLATION
014400               ADD 1 TO ANRS-VIOLATION-COUNT
014500               SET ANRS-VIOL-IDX TO ANRS-VIOLATION-COUNT
014600               MOVE "SEGREGATION OF DUTIES VIOLATION"
014700                   TO ANRS-VIOLATION-TEXT (ANRS-VIOL-IDX)
014800               ADD 0.30 TO WS-RISK-WORK.
014900
015000      *** RULE 3 - PRIVILEGED ACCESS, COUNTED ON ITS OWN REGARDLESS
015100      *** OF WHETHER RULE 2 ALSO FIRED ON THIS GRANT
015200           IF ACC-PRIVILEGED
015300               ADD 1 TO ANRS-VIOLATION-COUNT
015400               SET ANRS-VIOL-IDX TO ANRS-VIOLATION-COUNT
015500               MOVE "PRIVILEGED ACCESS REQUIRES REVIEW"
015600                   TO ANRS-VIOLATION-TEXT (ANRS-VIOL-IDX)
015700               ADD 0.20 TO WS-RISK-WORK.
015800
015900      *** RULE 4 - CERTIFICATION HAS EXPIRED (REVOKED IS NOT TESTED
016000      *** HERE, SECURITY OFFICE TREATS IT AS A SEPARATE CONDITION)
016100           IF ACC-CERT-EXPIRED
016200               ADD 1 TO ANRS-VIOLATION-COUNT
016300               SET ANRS-VIOL-IDX TO ANRS-VIOLATION-COUNT
016400               MOVE "EXPIRED CERTIFICATION"
016500                   TO ANRS-VIOLATION-TEXT (ANRS-VIOL-IDX)
016600               ADD 0.20 TO WS-RISK-WORK.
016700
016800      *** RULE 5 - ENTITLEMENT SYSTEM ITSELF FLAGGED THE GRANT HIGH
016900           IF ACC-RISK-HIGH
017000               ADD 1 TO ANRS-VIOLATION-COUNT
017100               SET ANRS-VIOL-IDX TO ANRS-VIOLATION-COUNT
017200               MOVE "HIGH RISK ACCESS"
017300                   TO ANRS-VIOLATION-TEXT (ANRS-VIOL-IDX)
017400               ADD 0.20 TO WS-RISK-WORK.
017500
017600           IF WS-RISK-WORK GREATER THAN 1.00
017700               MOVE 1.00 TO WS-RISK-WORK.
017800
017900       300-SET-VERDICT.
018000           MOVE WS-RISK-WORK TO ANRS-RISK-SCORE.
018100           IF ANRS-VIOLATION-COUNT EQUAL ZERO
018200              AND WS-RISK-WORK NOT GREATER THAN 0.50
018300               SET ANRS-COMPLIANT TO TRUE
018400               SET ANRS-REC-APPROVE TO TRUE
018500           ELSE
018600               SET ANRS-NONCOMPLIANT TO TRUE
018700               SET ANRS-REC-INVESTIGATE TO TRUE.
018800           MOVE 0.75 TO ANRS-CONFIDENCE.
018900
019000       900-FAILURE-DEFAULT.
019100      *** IA-0204 - ONE OF THE Y/N FLAGS WAS NOT "Y" OR "N", TAKE THE
019200      *** CAUTIOUS ROUTE RATHER THAN ABEND THE RUN
019300           MOVE SPACES TO ANRS-RECORD-KEY.
019400           MOVE ACC-ACCESS-ID TO ANRS-RECORD-KEY.
019500           SET ANRS-TYPE-ACCESS TO TRUE.
019600           SET ANRS-NONCOMPLIANT TO TRUE.
019700           MOVE 0.50 TO ANRS-RISK-SCORE.
019800           MOVE 1 TO ANRS-VIOLATION-COUNT.
019900           SET ANRS-VIOL-IDX TO 1.
020000           MOVE "ANALYSIS FAILED"
020100               TO ANRS-VIOLATION-TEXT (ANRS-VIOL-IDX).
020200           SET ANRS-REC-MANUAL-REVIEW TO TRUE.
020300           MOVE 0.00 TO ANRS-CONFIDENCE.
020400           MOVE ZERO TO RETURN-CD.
020500       900-FAILURE-DEFAULT-EXIT.
020600           EXIT.
