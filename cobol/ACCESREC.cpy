000100      ************************************************************
000200      *    COPYBOOK    ACCESREC
000300      *    USED BY     AUDITRUN, VIOLEXT, RISKRPT, IDLOOKUP, ACCRISKAN
000400      *
000500      *    LAYOUT OF ONE ACCESS-GRANT RECORD ON THE ACCESS-FILE EXTRACT
000600      *    FROM THE ENTITLEMENT SYSTEM.  MULTIPLE ROWS PER IDENTITY-ID
000700      *    (FOREIGN KEY BACK TO IDENTITY-RECORD).  FILE IS NOT SORTED
000800      *    BY THIS SUITE -- GRANTS FOR ONE IDENTITY MAY APPEAR ANYWHERE
000900      *    IN THE FILE.
001000      *
001100      *    11/03/85  RJK  IA-0151  ORIGINAL COPYBOOK, CARRIED OVER
001200      *                            FROM THE PATDALY-STYLE FLAG LAYOUT
001300      *    04/18/00  RJK  IA-0179  ADDED THE FOUR REGULATORY FLAGS
001400      *                            (SOX/GDPR/HIPAA/PCI) AS ONE GROUP
001500      *                            SO IT CAN BE WALKED AS A TABLE
001600      *    06/27/02  TDW  IA-0233  ADDED CERTIFICATION-STATUS
001700      ************************************************************
001800       01  ACCESS-GRANT-RECORD.
001900           05  ACC-ACCESS-ID               PIC X(12).
002000           05  ACC-IDENTITY-ID             PIC X(08).
002100           05  ACC-APPLICATION             PIC X(16).
002200           05  ACC-ENTITLEMENT             PIC X(20).
002300           05  ACC-IS-PRIVILEGED           PIC X(01).
002400               88  ACC-PRIVILEGED          VALUE "Y".
002500               88  ACC-NOT-PRIVILEGED      VALUE "N".
002600           05  ACC-VIOLATES-SOD            PIC X(01).
002700               88  ACC-SOD-VIOLATION       VALUE "Y".
002800               88  ACC-NO-SOD-VIOLATION    VALUE "N".
002900           05  ACC-RISK-LEVEL              PIC X(06).
003000               88  ACC-RISK-LOW            VALUE "LOW".
003100               88  ACC-RISK-MEDIUM         VALUE "MEDIUM".
003200               88  ACC-RISK-HIGH           VALUE "HIGH".
003300           05  ACC-CERTIFICATION-STATUS    PIC X(14).
003400               88  ACC-CERT-CERTIFIED        VALUE "CERTIFIED".
003500               88  ACC-CERT-PENDING-REVIEW   VALUE "PENDING REVIEW".
003600               88  ACC-CERT-EXPIRED          VALUE "EXPIRED".
003700               88  ACC-CERT-REVOKED          VALUE "REVOKED".
003800      *** IA-0179 FOUR FLAGS KEPT AS ONE GROUP SO RULE 1 CAN WALK THEM
003900      *** IN SOX / GDPR / HIPAA / PCI ORDER WITHOUT FOUR SEPARATE IFS
004000           05  ACC-REG-FLAGS.
004100               10  ACC-SOX-COMPLIANT       PIC X(01).
004200                   88  ACC-SOX-OK          VALUE "Y".
004300                   88  ACC-SOX-VIOLATION   VALUE "N".
004400               10  ACC-GDPR-COMPLIANT      PIC X(01).
004500                   88  ACC-GDPR-OK         VALUE "Y".
004600                   88  ACC-GDPR-VIOLATION  VALUE "N".
004700               10  ACC-HIPAA-COMPLIANT     PIC X(01).
004800                   88  ACC-HIPAA-OK        VALUE "Y".
004900                   88  ACC-HIPAA-VIOLATION VALUE "N".
005000               10  ACC-PCI-COMPLIANT       PIC X(01).
005100                   88  ACC-PCI-OK          VALUE "Y".
005200                   88  ACC-PCI-VIOLATION   VALUE "N".
005300           05  ACC-REG-FLAGS-TBL REDEFINES ACC-REG-FLAGS.
005400               10  ACC-REG-FLAG            PIC X(01) OCCURS 4 TIMES.
005500           05  FILLER                      PIC X(38).
