000100       IDENTIFICATION DIVISION.
000200      ************************************************************
000300      *    PROGRAM      RECMND
000400      *    FUNCTION     BUILD THE REMEDIATION RECOMMENDATIONS BLOCK
000500      *                 FOR THE AUDIT REPORT FROM THE RUN-END AGGREGATE
000600      *                 COUNTERS.  CALLED ONCE BY AUDITRUN AFTER BOTH
000700      *                 THE IDENTITY-FILE AND ACCESS-FILE PASSES HAVE
000800      *                 COMPLETED.  RULES ARE FIRED IN A FIXED ORDER
000900      *                 REGARDLESS OF HOW MANY OF THEM FIRE.
001000      *
001100      *    CHANGE LOG
001200      *    09/14/84  RJK  IA-0118  ORIGINAL PROGRAM, TWO RULES ONLY
001300      *                            (HIGH-RISK IDENTITIES, TERMINATED
001400      *                            USERS STILL HOLDING ACCESS)
001500      *    04/18/00  RJK  IA-0179  ADDED THE SOD, EXPIRED-CERT AND
001600      *                            PRIVILEGED-ACCESS RULES TO MATCH
001700      *                            THE NEW ACCESS-FILE COUNTERS
001800      *    12/29/98  RJK  IA-0140  Y2K - REVIEWED, NO CHANGE REQUIRED
001900      *    07/11/03  TDW  IA-0255  "NO MAJOR COMPLIANCE ISSUES" LINE
002000      *                            WAS MISSING WHEN ALL FIVE COUNTERS
002100      *                            WERE ZERO, CALLER GOT A BLANK BLOCK
002200      ************************************************************
002300       PROGRAM-ID.  RECMND.
002400       AUTHOR. T D WHITFIELD.
002500       INSTALLATION. SECURITY OFFICE COBOL GROUP.
002600       DATE-WRITTEN. 09/14/84.
002700       DATE-COMPILED. 07/11/03.
002800       SECURITY. NON-CONFIDENTIAL.
002900
003000       ENVIRONMENT DIVISION.
003100       CONFIGURATION SECTION.
003200       SOURCE-COMPUTER. IBM-390.
003300       OBJECT-COMPUTER. IBM-390.
003400       SPECIAL-NAMES.
003500           UPSI-0 ON STATUS IS IA-OVERRIDE-SW
003600                  OFF STATUS IS IA-NORMAL-SW.
003700       INPUT-OUTPUT SECTION.
003800
003900       DATA DIVISION.
004000       FILE SECTION.
004100
004200       WORKING-STORAGE SECTION.
004300       01  MISC-FIELDS.
004400           05  WS-COUNT-EDIT                PIC ZZZ9.
004500           05  WS-COUNT-EDIT-X REDEFINES
004600               WS-COUNT-EDIT                PIC X(04).
004700           05  WS-LINE-SUB                  PIC S9(02) COMP.
004800
004900       01  WS-LINE-SUB-X REDEFINES WS-LINE-SUB
005000                                         PIC X(02).
005100
005200       LINKAGE SECTION.
005300       01  RECMND-COUNTERS-LINK.
005400           05  RCL-COUNTER-GROUP.
005500               10  RCL-HIGH-RISK-IDENT-CNT   PIC 9(05) COMP.
005600               10  RCL-TERMINATED-CNT        PIC 9(05) COMP.
005700               10  RCL-SOD-VIOLATION-CNT     PIC 9(05) COMP.
005800               10  RCL-EXPIRED-CERT-CNT      PIC 9(05) COMP.
005900               10  RCL-PRIVILEGED-CNT        PIC 9(05) COMP.
006000      *** IA-0255 DEBUG VIEW - LETS THE OVERRIDE SWITCH DISPLAY ALL
006100      *** FIVE COUNTERS IN ONE LOOP WHEN CHASING A BAD RUN
006200           05  RCL-COUNTER-TBL REDEFINES RCL-COUNTER-GROUP.
006300               10  RCL-COUNTER               PIC 9(05) COMP
006400                                                  OCCURS 5 TIMES.
006500
006600       01  RECMND-TEXT-LINK.
006700           05  RTL-LINE-COUNT                PIC 9(01) COMP.
006800           05  RTL-LINE OCCURS 6 TIMES
006900                                INDEXED BY RTL-IDX.
007000               10  RTL-LINE-TEXT             PIC X(60).
007100
007200       01  RETURN-CD                        PIC 9(04) COMP.
007300
007400       PROCEDURE DIVISION USING RECMND-COUNTERS-LINK,
007500                                 RECMND-TEXT-LINK,
007600                                 RETURN-CD.
007700
007800       000-MAINLINE.
007900           MOVE ZERO TO RTL-LINE-COUNT.
008000           MOVE SPACES TO RECMND-TEXT-LINK.
008100           MOVE ZERO TO RTL-LINE-COUNT.
008200
008300           IF RCL-HIGH-RISK-IDENT-CNT GREATER THAN ZERO
008400               PERFORM 110-ADD-HIGH-RISK-LINE.
008500
008600           IF RCL-TERMINATED-CNT GREATER THAN ZERO
008700               PERFORM 120-ADD-TERMINATED-LINE.
008800
008900           IF RCL-SOD-VIOLATION-CNT GREATER THAN ZERO
009000               PERFORM 130-ADD-SOD-LINE.
009100
009200           IF RCL-EXPIRED-CERT-CNT GREATER THAN ZERO
009300               PERFORM 140-ADD-EXPIRED-CERT-LINE.
009400
009500           IF RCL-PRIVILEGED-CNT GREATER THAN ZERO
009600               PERFORM 150-ADD-PRIVILEGED-LINE.
009700
009800           IF RTL-LINE-COUNT EQUAL ZERO
009900               PERFORM 160-ADD-NO-ISSUES-LINE.
010000
010100           IF IA-OVERRIDE-SW
010200               PERFORM 170-DISPLAY-COUNTERS
010300                   VARYING WS-LINE-SUB FROM 1 BY 1
010400                     UNTIL WS-LINE-SUB GREATER THAN 5.
010500
010600           MOVE ZERO TO RETURN-CD.
010700           GOBACK.
010800
010900       110-ADD-HIGH-RISK-LINE.
011000           ADD 1 TO RTL-LINE-COUNT.
011100           SET RTL-IDX TO RTL-LINE-COUNT.
011200           MOVE RCL-HIGH-RISK-IDENT-CNT TO WS-COUNT-EDIT.
011300           STRING "REVIEW " DELIMITED BY SIZE
011400                   WS-COUNT-EDIT DELIMITED BY SIZE
011500                   " HIGH-RISK IDENTITIES" DELIMITED BY SIZE
011600                   INTO RTL-LINE-TEXT (RTL-IDX).
011700
011800       120-ADD-TERMINATED-LINE.
011900           ADD 1 TO RTL-LINE-COUNT.
012000           SET RTL-IDX TO RTL-LINE-COUNT.
012100           MOVE RCL-TERMINATED-CNT TO WS-COUNT-EDIT.
012200           STRING "DISABLE ACCESS FOR " DELIMITED BY SIZE
012300                   WS-COUNT-EDIT DELIMITED BY SIZE
012400                   " TERMINATED USERS" DELIMITED BY SIZE
012500                   INTO RTL-LINE-TEXT (RTL-IDX).
012600
012700       130-ADD-SOD-LINE.
012800           ADD 1 TO RTL-LINE-COUNT.
012900           SET RTL-IDX TO RTL-LINE-COUNT.
013000           MOVE RCL-SOD-VIOLATION-CNT TO WS-COUNT-EDIT.
013100           STRING "ADDRESS " DELIMITED BY SIZE
013200                   WS-COUNT-EDIT DELIMITED BY SIZE
013300                   " SEGREGATION OF DUTIES VIOLATIONS"
013400                           DELIMITED BY SIZE
013500                   INTO RTL-LINE-TEXT (RTL-IDX).
013600
013700       140-ADD-EXPIRED-CERT-LINE.
013800           ADD 1 TO RTL-LINE-COUNT.
013900           SET RTL-IDX TO RTL-LINE-COUNT.
014000           MOVE RCL-EXPIRED-CERT-CNT TO WS-COUNT-EDIT.
014100           STRING "RENEW " DELIMITED BY SIZE
014200                   WS-COUNT-EDIT DELIMITED BY SIZE
014300                   " EXPIRED CERTIFICATIONS" DELIMITED BY SIZE
014400                   INTO RTL-LINE-TEXT (RTL-IDX).
014500
014600       150-ADD-PRIVILEGED-LINE.
014700           ADD 1 TO RTL-LINE-COUNT.
014800           SET RTL-IDX TO RTL-LINE-COUNT.
014900           MOVE RCL-PRIVILEGED-CNT TO WS-COUNT-EDIT.
015000           STRING "REVIEW " DELIMITED BY SIZE
015100                   WS-COUNT-EDIT DELIMITED BY SIZE
015200                   " PRIVILEGED ACCESS GRANTS" DELIMITED BY SIZE
015300                   INTO RTL-LINE-TEXT (RTL-IDX).
015400
015500       160-ADD-NO-ISSUES-LINE.
015600      *** IA-0255 FALLBACK WHEN NONE OF THE FIVE RULES FIRED
015700           MOVE 1 TO RTL-LINE-COUNT.
015800           SET RTL-IDX TO RTL-LINE-COUNT.
015900           MOVE "NO MAJOR COMPLIANCE ISSUES DETECTED"
016000               TO RTL-LINE-TEXT (RTL-IDX).
016100
016200       170-DISPLAY-COUNTERS.
016300           MOVE RCL-COUNTER (WS-LINE-SUB) TO WS-COUNT-EDIT.
016400           DISPLAY "RECMND DEBUG - COUNTER " WS-LINE-SUB-X
016500                   " = " WS-COUNT-EDIT-X.
