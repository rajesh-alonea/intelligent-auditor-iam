000100      ************************************************************
000200      *    COPYBOOK    VIOLREC
000300      *    USED BY     VIOLEXT
000400      *
000500      *    ONE RECORD ON THE VIOLATION-FILE EXTRACT.  A SINGLE ACCESS
000600      *    GRANT THAT FAILS MORE THAN ONE REGULATORY FLAG PRODUCES ONE
000700      *    VIOLATION-RECORD PER FAILED FLAG, SOX/GDPR/HIPAA/PCI ORDER
000800      *
000900      *    04/18/86  RJK  IA-0179  ORIGINAL COPYBOOK
001000      ************************************************************
001100       01  VIOLATION-RECORD.
001200           05  VIOL-ACCESS-ID              PIC X(12).
001300           05  VIOL-IDENTITY-ID            PIC X(08).
001400           05  VIOL-APPLICATION            PIC X(16).
001500           05  VIOL-VIOLATION-TYPE         PIC X(05).
001600               88  VIOL-TYPE-SOX           VALUE "SOX".
001700               88  VIOL-TYPE-GDPR          VALUE "GDPR".
001800               88  VIOL-TYPE-HIPAA         VALUE "HIPAA".
001900               88  VIOL-TYPE-PCI           VALUE "PCI".
002000           05  VIOL-SEVERITY               PIC X(06).
002100               88  VIOL-SEV-LOW            VALUE "LOW".
002200               88  VIOL-SEV-MEDIUM         VALUE "MEDIUM".
002300               88  VIOL-SEV-HIGH           VALUE "HIGH".
002400           05  FILLER                      PIC X(06).
