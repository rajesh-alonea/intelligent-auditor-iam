000100       IDENTIFICATION DIVISION.
000200      ************************************************************
000300      *    PROGRAM      IDLOOKUP
000400      *    FUNCTION     ON-DEMAND LOOKUP FOR THE SECURITY OFFICE HELP
000500      *                 DESK.  GIVEN ONE IDENTITY-ID OR EMPLOYEE-ID ON
000600      *                 A PARM CARD, FINDS THE MATCHING IDENTITY-FILE
000700      *                 RECORD, RUNS IT THROUGH IDRISKAN, THEN SCANS
000800      *                 THE ACCESS-FILE FOR EVERY GRANT BELONGING TO
000900      *                 THAT IDENTITY AND RUNS EACH ONE THROUGH
001000      *                 ACCRISKAN.  EVERYTHING IS DISPLAYED TO SYSOUT,
001100      *                 NO REPORT OR EXTRACT FILE IS PRODUCED.
001200      *
001300      *    CHANGE LOG
001400      *    04/18/86  RJK  IA-0179  ORIGINAL PROGRAM, HELP DESK WANTED A
001500      *                            WAY TO PULL ONE IDENTITY'S STANDING
001600      *                            WITHOUT WAITING FOR THE NEXT AUDIT
001700      *    09/03/03  TDW  IA-0255  PARM CARD NOW ACCEPTS AN EMPLOYEE-ID
001800      *                            AS WELL AS AN IDENTITY-ID, HELP DESK
001900      *                            USUALLY ONLY HAS THE EMPLOYEE-ID
002000      *                            HANDY WHEN A TICKET COMES IN
002100      *    12/29/98  RJK  IA-0140  Y2K - REVIEWED, NO DATE FIELDS
002200      *                            REFERENCED IN THIS PROGRAM
002300      *    01/11/05  TDW  IA-0271  BOTH FILES ARE NOT SORTED BY KEY,
002400      *                            A FULL SCAN IS MADE OF EACH -- DO
002500      *                            NOT ASSUME AN EARLY-OUT ON THE
002600      *                            ACCESS-FILE SCAN, ONE IDENTITY CAN
002700      *                            HAVE GRANTS
002800      *                            ANYWHERE IN THE FILE
002900      ************************************************************
003000       PROGRAM-ID.  IDLOOKUP.
003100       AUTHOR. R J KOVACS.
003200       INSTALLATION. SECURITY OFFICE COBOL GROUP.
003300       DATE-WRITTEN. 04/18/86.
003400       DATE-COMPILED. 01/11/05.
003500       SECURITY. NON-CONFIDENTIAL.
003600
003700      ************************************************************
003800      *REMARKS.
003900      *
004000      *          RUN FROM THE HELP DESK'S OWN JCL, ONE PARM CARD PER
004100      *          SUBMISSION.  NOTHING IS WRITTEN BACK TO EITHER INPUT
004200      *          FILE -- THIS IS A READ-ONLY LOOKUP.
004300      *
004400      ************************************************************
004500
004600               INPUT FILE              -   IDENTITY-FILE
004700               INPUT FILE              -   ACCESS-FILE
004800               DUMP FILE               -   SYSOUT
004900
005000      ************************************************************
005100       ENVIRONMENT DIVISION.
005200       CONFIGURATION SECTION.
005300       SOURCE-COMPUTER. IBM-390.
005400       OBJECT-COMPUTER. IBM-390.
005700       INPUT-OUTPUT SECTION.
005800       FILE-CONTROL.
005900           SELECT SYSOUT
006000           ASSIGN TO UT-S-SYSOUT
006100             ORGANIZATION IS SEQUENTIAL.
006200
006300           SELECT IDENTITY-FILE
006400           ASSIGN TO UT-S-IDENTFIL
006500             ACCESS MODE IS SEQUENTIAL
006600             FILE STATUS IS OFCODE.
006700
006800           SELECT ACCESS-FILE
006900           ASSIGN TO UT-S-ACCESFIL
007000             ACCESS MODE IS SEQUENTIAL
007100             FILE STATUS IS OFCODE.
007200
007300       DATA DIVISION.
007400       FILE SECTION.
007500       FD  SYSOUT
007600           RECORDING MODE IS F
007700           LABEL RECORDS ARE STANDARD
007800           RECORD CONTAINS 130 CHARACTERS
007900           BLOCK CONTAINS 0 RECORDS
008000           DATA RECORD IS SYSOUT-REC.
008100       01  SYSOUT-REC  PIC X(130).
008200
008300       FD  IDENTITY-FILE
008400           RECORDING MODE IS F
008500           LABEL RECORDS ARE STANDARD
008600           RECORD CONTAINS 140 CHARACTERS
008700           BLOCK CONTAINS 0 RECORDS
008800           DATA RECORD IS IDENTITY-FILE-REC.
008900       01  IDENTITY-FILE-REC            PIC X(140).
009000
009100       FD  ACCESS-FILE
009200           RECORDING MODE IS F
009300           LABEL RECORDS ARE STANDARD
009400           RECORD CONTAINS 120 CHARACTERS
009500           BLOCK CONTAINS 0 RECORDS
009600           DATA RECORD IS ACCESS-FILE-REC.
009700       01  ACCESS-FILE-REC              PIC X(120).
009800
009900       WORKING-STORAGE SECTION.
010000       01  FILE-STATUS-CODES.
010100           05  OFCODE                   PIC X(02).
010200               88  CODE-GOOD            VALUE "00".
010300
010400       COPY IDENTREC.
010500
010600       COPY ACCESREC.
010700
010800       COPY ANALYREC.
010900
011000       COPY ABENDREC.
011100
011200      *** IA-0255 PARM CARD - AN 8-BYTE IDENTITY-ID, OR A 7-BYTE
011300      *** EMPLOYEE-ID LEFT-JUSTIFIED WITH A TRAILING BLANK
011400       01  WS-PARM-CARD                 PIC X(08).
011500
011600       01  WS-DETAIL-LINE.
011700           05  DET-LABEL-O              PIC X(24).
011800           05  DET-VALUE-O              PIC X(40).
011900           05  FILLER                   PIC X(08).
012000
012100       01  MISC-FIELDS.
012200           05  WS-RATE-O                PIC Z.99.
012300           05  FILLER                   PIC X(04).
012400
012500       01  COUNTERS-AND-ACCUMULATORS.
012600           05  IDENTITY-RECS-READ       PIC 9(05) COMP.
012700           05  ACCESS-RECS-READ         PIC 9(05) COMP.
012800           05  ACCESS-RECS-MATCHED      PIC 9(05) COMP.
012900           05  FILLER                   PIC X(04).
013000
013100       01  FLAGS-AND-SWITCHES.
013200           05  MORE-IDENT-DATA-SW       PIC X(01) VALUE "Y".
013300               88  NO-MORE-IDENT-DATA   VALUE "N".
013400           05  MORE-ACCS-DATA-SW        PIC X(01) VALUE "Y".
013500               88  NO-MORE-ACCS-DATA    VALUE "N".
013600           05  IDENT-FOUND-SW           PIC X(01) VALUE "N".
013700               88  IDENT-WAS-FOUND      VALUE "Y".
013800           05  FILLER                   PIC X(04).
013900
014000       01  RETURN-CD                    PIC 9(04) COMP.
014100
014200       PROCEDURE DIVISION.
014300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014400           PERFORM 100-FIND-IDENTITY THRU 100-EXIT
014500                   UNTIL NO-MORE-IDENT-DATA
014600                      OR IDENT-WAS-FOUND.
014700
014800           IF IDENT-WAS-FOUND
014900               PERFORM 300-ANALYZE-IDENTITY THRU 300-EXIT
015000               PERFORM 400-SCAN-ACCESS-FILE THRU 400-EXIT
015100                       UNTIL NO-MORE-ACCS-DATA
015200           ELSE
015300               DISPLAY "IDENTITY NOT FOUND FOR KEY: " WS-PARM-CARD.
015400
015500           PERFORM 999-CLEANUP THRU 999-EXIT.
015600           MOVE ZERO TO RETURN-CODE.
015700           GOBACK.
015800
015900       000-HOUSEKEEPING.
016000           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016100           DISPLAY "******** BEGIN JOB IDLOOKUP ********".
016200           MOVE ZERO TO IDENTITY-RECS-READ, ACCESS-RECS-READ,
016300                        ACCESS-RECS-MATCHED.
016400
016500           ACCEPT WS-PARM-CARD FROM SYSIN.
016600
016700           OPEN INPUT IDENTITY-FILE, ACCESS-FILE.
016800           OPEN OUTPUT SYSOUT.
016900           IF NOT CODE-GOOD
017000               MOVE "UNABLE TO OPEN AN EXTRACT INPUT FILE"
017100                   TO ABEND-REASON
017200               GO TO 1000-ABEND-RTN.
017300
017400           PERFORM 900-READ-IDENTITY THRU 900-EXIT.
017500           PERFORM 920-READ-ACCESS THRU 920-EXIT.
017600       000-EXIT.
017700           EXIT.
017800
017900       100-FIND-IDENTITY.
018000           MOVE "100-FIND-IDENTITY" TO PARA-NAME.
018100      *** IA-0255 MATCH ON THE FULL 8-BYTE IDENTITY-ID, OR ON THE FIRST
018200      *** 7 BYTES AGAINST EMPLOYEE-ID WHEN THE PARM CARD'S 8TH BYTE IS
018300      *** BLANK
018400           IF WS-PARM-CARD EQUAL IDENT-IDENTITY-ID
018500               SET IDENT-WAS-FOUND TO TRUE
018600           ELSE
018700               IF WS-PARM-CARD (8:1) EQUAL SPACE
018800                  AND WS-PARM-CARD (1:7) EQUAL IDENT-EMPLOYEE-ID
018900                   SET IDENT-WAS-FOUND TO TRUE.
019000
019100           IF NOT IDENT-WAS-FOUND
019200               PERFORM 900-READ-IDENTITY THRU 900-EXIT.
019300       100-EXIT.
019400           EXIT.
019500
019600       300-ANALYZE-IDENTITY.
019700           MOVE "300-ANALYZE-IDENTITY" TO PARA-NAME.
019800           CALL "IDRISKAN" USING IDENTITY-RECORD,
019900                                 ANALYSIS-RESULT-RECORD,
020000                                 RETURN-CD.
020100
020200           DISPLAY "---------------------------------------------"
020300           DISPLAY "IDENTITY ID    : " IDENT-IDENTITY-ID.
020400           DISPLAY "NAME           : " IDENT-FIRST-NAME " "
020500                                       IDENT-LAST-NAME.
020600           DISPLAY "DEPARTMENT     : " IDENT-DEPARTMENT.
020700           DISPLAY "STATUS         : " IDENT-STATUS.
020800           MOVE ANRS-RISK-SCORE TO WS-RATE-O.
020900           DISPLAY "RISK SCORE     : " WS-RATE-O.
021000           IF ANRS-COMPLIANT
021100               DISPLAY "VERDICT        : COMPLIANT"
021200           ELSE
021300               DISPLAY "VERDICT        : NONCOMPLIANT".
021400           PERFORM 320-DISPLAY-VIOLATIONS
021500               VARYING ANRS-VIOL-IDX FROM 1 BY 1
021600                 UNTIL ANRS-VIOL-IDX GREATER THAN ANRS-VIOLATION-COUNT.
021700       300-EXIT.
021800           EXIT.
021900
022000       320-DISPLAY-VIOLATIONS.
022100           DISPLAY "  VIOLATION    : "
022200               ANRS-VIOLATION-TEXT (ANRS-VIOL-IDX).
022300
022400       400-SCAN-ACCESS-FILE.
022500           MOVE "400-SCAN-ACCESS-FILE" TO PARA-NAME.
022600           IF ACC-IDENTITY-ID EQUAL IDENT-IDENTITY-ID
022700               ADD 1 TO ACCESS-RECS-MATCHED
022800               PERFORM 420-ANALYZE-ACCESS THRU 420-EXIT.
022900
023000           PERFORM 920-READ-ACCESS THRU 920-EXIT.
023100       400-EXIT.
023200           EXIT.
023300
023400       420-ANALYZE-ACCESS.
023500           MOVE "420-ANALYZE-ACCESS" TO PARA-NAME.
023600           CALL "ACCRISKAN" USING ACCESS-GRANT-RECORD,
023700                                  ANALYSIS-RESULT-RECORD,
023800                                  RETURN-CD.
023900
024000           DISPLAY "  ---------------------------------------".
024100           DISPLAY "  ACCESS ID    : " ACC-ACCESS-ID.
024200           DISPLAY "  APPLICATION  : " ACC-APPLICATION.
024300           DISPLAY "  ENTITLEMENT  : " ACC-ENTITLEMENT.
024400           MOVE ANRS-RISK-SCORE TO WS-RATE-O.
024500           DISPLAY "  RISK SCORE   : " WS-RATE-O.
024600           IF ANRS-COMPLIANT
024700               DISPLAY "  VERDICT      : COMPLIANT"
024800           ELSE
024900               DISPLAY "  VERDICT      : NONCOMPLIANT".
025000           PERFORM 440-DISPLAY-VIOLATIONS
025100               VARYING ANRS-VIOL-IDX FROM 1 BY 1
025200                 UNTIL ANRS-VIOL-IDX GREATER THAN ANRS-VIOLATION-COUNT.
025300       420-EXIT.
025400           EXIT.
025500
025600       440-DISPLAY-VIOLATIONS.
025700           DISPLAY "    VIOLATION  : "
025800               ANRS-VIOLATION-TEXT (ANRS-VIOL-IDX).
025900
026000       850-CLOSE-FILES.
026100           MOVE "850-CLOSE-FILES" TO PARA-NAME.
026200           CLOSE IDENTITY-FILE, ACCESS-FILE, SYSOUT.
026300       850-EXIT.
026400           EXIT.
026500
026600       900-READ-IDENTITY.
026700           READ IDENTITY-FILE INTO IDENTITY-RECORD
026800               AT END MOVE "N" TO MORE-IDENT-DATA-SW
026900               GO TO 900-EXIT
027000           END-READ.
027100           ADD 1 TO IDENTITY-RECS-READ.
027200       900-EXIT.
027300           EXIT.
027400
027500       999-CLEANUP.
027600           MOVE "999-CLEANUP" TO PARA-NAME.
027700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
027800           DISPLAY "** IDENTITY RECORDS READ **".
027900           DISPLAY IDENTITY-RECS-READ.
028000           DISPLAY "** ACCESS RECORDS READ **".
028100           DISPLAY ACCESS-RECS-READ.
028200           DISPLAY "** ACCESS RECORDS MATCHED **".
028300           DISPLAY ACCESS-RECS-MATCHED.
028400           DISPLAY "******** NORMAL END OF JOB IDLOOKUP ********".
028500       999-EXIT.
028600           EXIT.
028700
028800       920-READ-ACCESS.
028900           READ ACCESS-FILE INTO ACCESS-GRANT-RECORD
029000               AT END MOVE "N" TO MORE-ACCS-DATA-SW
029100               GO TO 920-EXIT
029200           END-READ.
029300           ADD 1 TO ACCESS-RECS-READ.
029400       920-EXIT.
029500           EXIT.
029600
029700       1000-ABEND-RTN.
029800           WRITE SYSOUT-REC FROM ABEND-REC.
029900           DISPLAY "*** ABNORMAL END OF JOB - IDLOOKUP ***"
030000               UPON CONSOLE.
030100           DIVIDE ZERO-VAL INTO ONE-VAL.
