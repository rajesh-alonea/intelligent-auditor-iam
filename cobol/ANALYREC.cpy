000100      ************************************************************
000200      *    COPYBOOK    ANALYREC
000300      *    USED BY     AUDITRUN, IDLOOKUP, IDRISKAN, ACCRISKAN
000400      *
000500      *    ONE ANALYSIS RESULT, PRODUCED BY IDRISKAN FOR AN IDENTITY
000600      *    RECORD OR BY ACCRISKAN FOR AN ACCESS-GRANT RECORD.  PASSED
000700      *    ON THE CALL LINKAGE AND ALSO USED IN WORKING-STORAGE BY THE
000800      *    CALLING PROGRAMS TO BUILD DETAIL LINES AND ACCUMULATE THE
000900      *    AUDIT COUNTERS.
001000      *
001100      *    09/14/84  RJK  IA-0118  ORIGINAL COPYBOOK
001200      *    11/03/99  RJK  IA-0151  WIDENED VIOLATIONS TABLE FROM 4 TO
001300      *                            6 OCCURRENCES, RULE 1 ON ACCESS
001400      *                            RECORDS CAN FIRE FOUR TIMES ON ITS
001500      *                            OWN BEFORE RULES 2-5 EVEN RUN
001600      *    04/18/00  RJK  IA-0179  WIDENED AGAIN, 6 TO 8 OCCURRENCES,
001700      *                            THE FOUR REG FLAGS PLUS SOD, PRIV,
001800      *                            CERT AND RISK-LEVEL CAN ALL FIRE ON
001900      *                            THE SAME GRANT, TABLE WAS TRUNCATING
002000      ************************************************************
002100       01  ANALYSIS-RESULT-RECORD.
002200           05  ANRS-RECORD-KEY             PIC X(12).
002300           05  ANRS-RECORD-TYPE            PIC X(01).
002400               88  ANRS-TYPE-IDENTITY      VALUE "I".
002500               88  ANRS-TYPE-ACCESS        VALUE "A".
002600           05  ANRS-IS-COMPLIANT           PIC X(01).
002700               88  ANRS-COMPLIANT          VALUE "Y".
002800               88  ANRS-NONCOMPLIANT       VALUE "N".
002900           05  ANRS-RISK-SCORE             PIC S9V99.
003000           05  ANRS-RISK-SCORE-X REDEFINES
003100               ANRS-RISK-SCORE             PIC X(03).
003200           05  ANRS-VIOLATION-COUNT        PIC 9(02).
003300           05  ANRS-VIOLATIONS OCCURS 8 TIMES
003400                               INDEXED BY ANRS-VIOL-IDX.
003500               10  ANRS-VIOLATION-TEXT     PIC X(40).
003600           05  ANRS-RECOMMENDATION         PIC X(13).
003700               88  ANRS-REC-APPROVE        VALUE "APPROVE".
003800               88  ANRS-REC-INVESTIGATE    VALUE "INVESTIGATE".
003900               88  ANRS-REC-MANUAL-REVIEW  VALUE "MANUAL_REVIEW".
004000           05  ANRS-CONFIDENCE             PIC S9V99.
004100           05  FILLER                      PIC X(05).
