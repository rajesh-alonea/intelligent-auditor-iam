000100       IDENTIFICATION DIVISION.
000200      ************************************************************
000300      *    PROGRAM      VIOLEXT
000400      *    FUNCTION     READS THE ACCESS-FILE AND WRITES ONE VIOLATION
000500      *                 FILE RECORD FOR EACH REGULATORY FLAG (SOX,
000600      *                 GDPR, HIPAA, PCI, IN THAT ORDER) THAT IS "N"
000700      *                 ON A GIVEN GRANT.  A SINGLE GRANT CAN PRODUCE
000800      *                 UP TO FOUR OUTPUT RECORDS.  AN OPTIONAL PARM
000900      *                 CARD RESTRICTS OUTPUT TO ONE REGULATION.
001000      *
001100      *    CHANGE LOG
001200      *    04/18/86  RJK  IA-0179  ORIGINAL PROGRAM, REPLACES THE OLD
001300      *                            MANUAL SOX-ONLY SPREADSHEET EXTRACT
001400      *                            THE SECURITY OFFICE WAS RUNNING
001500      *    06/27/02  TDW  IA-0233  SEVERITY COLUMN NOW COPIES THE
001600      *                            GRANT'S RISK-LEVEL, DEFAULTS TO
001700      *                            "MEDIUM" WHEN THE GRANT CARRIES NONE
001800      *    12/29/98  RJK  IA-0140  Y2K - REVIEWED, NO DATE FIELDS
001900      *                            REFERENCED IN THIS PROGRAM
002000      *    09/03/03  TDW  IA-0255  PARM FILTER NOW ACCEPTS A BLANK
002100      *                            CARD FOR "ALL REGULATIONS", BEFORE
002200      *                            THIS A BLANK CARD SUPPRESSED EVERY
002300      *                            RECORD INSTEAD OF NONE OF THEM
002400      ************************************************************
002500       PROGRAM-ID.  VIOLEXT.
002600       AUTHOR. R J KOVACS.
002700       INSTALLATION. SECURITY OFFICE COBOL GROUP.
002800       DATE-WRITTEN. 04/18/86.
002900       DATE-COMPILED. 09/03/03.
003000       SECURITY. NON-CONFIDENTIAL.
003100
003200      ************************************************************
003300      *REMARKS.
003400      *
003500      *          THIS PROGRAM IS THE BATCH REPLACEMENT FOR THE OLD
003600      *          MANUAL REGULATORY-VIOLATION SPREADSHEET THE SECURITY
003700      *          OFFICE MAINTAINED BY HAND.  RUN IT AFTER AUDITRUN ON
003800      *          THE SAME ACCESS-FILE EXTRACT.
003900      *
004000      ************************************************************
004100
004200               INPUT FILE              -   ACCESS-FILE
004300               OUTPUT FILE PRODUCED    -   VIOLATION-FILE
004400               DUMP FILE               -   SYSOUT
004500
004600      ************************************************************
004700       ENVIRONMENT DIVISION.
004800       CONFIGURATION SECTION.
004900       SOURCE-COMPUTER. IBM-390.
005000       OBJECT-COMPUTER. IBM-390.
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT SYSOUT
005400           ASSIGN TO UT-S-SYSOUT
005500             ORGANIZATION IS SEQUENTIAL.
005600
005700           SELECT ACCESS-FILE
005800           ASSIGN TO UT-S-ACCESFIL
005900             ACCESS MODE IS SEQUENTIAL
006000             FILE STATUS IS OFCODE.
006100
006200           SELECT VIOLATION-FILE
006300           ASSIGN TO UT-S-VIOLFILE
006400             ACCESS MODE IS SEQUENTIAL
006500             FILE STATUS IS OFCODE.
006600
006700       DATA DIVISION.
006800       FILE SECTION.
006900       FD  SYSOUT
007000           RECORDING MODE IS F
007100           LABEL RECORDS ARE STANDARD
007200           RECORD CONTAINS 130 CHARACTERS
007300           BLOCK CONTAINS 0 RECORDS
007400           DATA RECORD IS SYSOUT-REC.
007500       01  SYSOUT-REC  PIC X(130).
007600
007700       FD  ACCESS-FILE
007800           RECORDING MODE IS F
007900           LABEL RECORDS ARE STANDARD
008000           RECORD CONTAINS 120 CHARACTERS
008100           BLOCK CONTAINS 0 RECORDS
008200           DATA RECORD IS ACCESS-FILE-REC.
008300       01  ACCESS-FILE-REC             PIC X(120).
008400
008500       FD  VIOLATION-FILE
008600           RECORDING MODE IS F
008700           LABEL RECORDS ARE STANDARD
008800           RECORD CONTAINS 53 CHARACTERS
008900           BLOCK CONTAINS 0 RECORDS
009000           DATA RECORD IS VIOLATION-FILE-REC.
009100       01  VIOLATION-FILE-REC          PIC X(53).
009200
009300       WORKING-STORAGE SECTION.
009400       01  FILE-STATUS-CODES.
009500           05  OFCODE                  PIC X(02).
009600               88  CODE-GOOD           VALUE "00".
009700
009800       COPY ACCESREC.
009900
010000       COPY VIOLREC.
010100
010200       COPY ABENDREC.
010300
010400      *** IA-0255 FILTER PARM - BLANK CARD MEANS "ALL REGULATIONS",
010500      *** OTHERWISE IT MUST MATCH ONE OF THE FOUR VIOL-VIOLATION-TYPE
010600      *** VALUES EXACTLY
010700       01  WS-PARM-CARD                PIC X(05).
010800       01  WS-PARM-FIELDS REDEFINES WS-PARM-CARD.
010900           05  WS-FILTER-TYPE          PIC X(05).
011000
011100       01  WS-EDIT-FIELDS.
011200           05  WS-FILTER-RESULT-SW     PIC X(01) VALUE "Y".
011300               88  WS-FILTER-ALL       VALUE "Y".
011400               88  WS-FILTER-ONE-TYPE  VALUE "N".
011500
011600       01  MISC-FIELDS.
011700           05  WS-FLAG-SUB             PIC S9(02) COMP.
011800           05  WS-COUNT-EDIT           PIC ZZZZ9.
011900           05  FILLER                  PIC X(04).
012000
012100       01  COUNTERS-AND-ACCUMULATORS.
012200           05  RECORDS-READ            PIC 9(05) COMP.
012300           05  VIOLATIONS-WRITTEN      PIC 9(05) COMP.
012400      *** DEBUG VIEW ONLY -- LETS OPERATIONS EYEBALL THE COUNTER IN A
012500      *** SYSOUT DUMP WITHOUT HEX-DECODING A COMP FIELD
012600           05  VIOLATIONS-WRITTEN-X REDEFINES
012700               VIOLATIONS-WRITTEN   PIC X(04).
012800           05  FILLER                  PIC X(04).
012900
013000       01  FLAGS-AND-SWITCHES.
013100           05  MORE-ACCS-DATA-SW       PIC X(01) VALUE "Y".
013200               88  NO-MORE-ACCS-DATA   VALUE "N".
013300           05  FILLER                  PIC X(04).
013400
013500       01  RETURN-CD                   PIC 9(04) COMP.
013600
013700       PROCEDURE DIVISION.
013800           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013900           PERFORM 100-MAINLINE THRU 100-EXIT
014000                   UNTIL NO-MORE-ACCS-DATA.
014100           PERFORM 999-CLEANUP THRU 999-EXIT.
014200           MOVE ZERO TO RETURN-CODE.
014300           GOBACK.
014400
014500       000-HOUSEKEEPING.
014600           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014700           DISPLAY "******** BEGIN JOB VIOLEXT ********".
014800           MOVE ZERO TO RECORDS-READ VIOLATIONS-WRITTEN.
014900
015000           ACCEPT WS-PARM-CARD FROM SYSIN.
015100           IF WS-FILTER-TYPE EQUAL SPACES
015200               SET WS-FILTER-ALL TO TRUE
015300           ELSE
015400               SET WS-FILTER-ONE-TYPE TO TRUE.
015500
015600           OPEN INPUT ACCESS-FILE.
015700           OPEN OUTPUT VIOLATION-FILE, SYSOUT.
015800           IF NOT CODE-GOOD
015900               MOVE "UNABLE TO OPEN AN EXTRACT INPUT FILE"
016000                   TO ABEND-REASON
016100               GO TO 1000-ABEND-RTN.
016200
016300           PERFORM 900-READ-ACCESS THRU 900-EXIT.
016400       000-EXIT.
016500           EXIT.
016600
016700       100-MAINLINE.
016800           MOVE "100-MAINLINE" TO PARA-NAME.
016900           ADD 1 TO RECORDS-READ.
017000           PERFORM 200-CHECK-REGULATORY-FLAGS THRU 200-EXIT.
017100           PERFORM 900-READ-ACCESS THRU 900-EXIT.
017200       100-EXIT.
017300           EXIT.
017400
017500       200-CHECK-REGULATORY-FLAGS.
017600      *** WALKS THE FOUR FLAGS IN SOX/GDPR/HIPAA/PCI ORDER SO A SINGLE
017700      *** GRANT CAN PRODUCE UP TO FOUR RECORDS, ONE PER FAILED FLAG
017800           PERFORM 220-CHECK-ONE-FLAG
017900               VARYING WS-FLAG-SUB FROM 1 BY 1
018000                 UNTIL WS-FLAG-SUB GREATER THAN 4.
018100       200-EXIT.
018200           EXIT.
018300
018400       220-CHECK-ONE-FLAG.
018500           IF ACC-REG-FLAG (WS-FLAG-SUB) EQUAL "N"
018600               PERFORM 240-BUILD-VIOLATION-TYPE
018700               IF WS-FILTER-ALL
018800                  OR VIOL-VIOLATION-TYPE EQUAL WS-FILTER-TYPE
018900                   PERFORM 260-WRITE-VIOLATION-REC.
019000
019100       240-BUILD-VIOLATION-TYPE.
019200           EVALUATE WS-FLAG-SUB
019300               WHEN 1
019400                   MOVE "SOX" TO VIOL-VIOLATION-TYPE
019500               WHEN 2
019600                   MOVE "GDPR" TO VIOL-VIOLATION-TYPE
019700               WHEN 3
019800                   MOVE "HIPAA" TO VIOL-VIOLATION-TYPE
019900               WHEN 4
020000                   MOVE "PCI" TO VIOL-VIOLATION-TYPE
020100           END-EVALUATE.
020200
020300       260-WRITE-VIOLATION-REC.
020400           MOVE ACC-ACCESS-ID TO VIOL-ACCESS-ID.
020500           MOVE ACC-IDENTITY-ID TO VIOL-IDENTITY-ID.
020600           MOVE ACC-APPLICATION TO VIOL-APPLICATION.
020700      *** IA-0233 SEVERITY COPIES THE GRANT'S RISK-LEVEL, DEFAULTS TO
020800      *** MEDIUM WHEN THE GRANT CARRIES NO RISK-LEVEL AT ALL
020900           IF ACC-RISK-LEVEL EQUAL SPACES
021000               MOVE "MEDIUM" TO VIOL-SEVERITY
021100           ELSE
021200               MOVE ACC-RISK-LEVEL TO VIOL-SEVERITY.
021300           WRITE VIOLATION-FILE-REC FROM VIOLATION-RECORD.
021400           ADD 1 TO VIOLATIONS-WRITTEN.
021500
021600       850-CLOSE-FILES.
021700           MOVE "850-CLOSE-FILES" TO PARA-NAME.
021800           CLOSE ACCESS-FILE, VIOLATION-FILE, SYSOUT.
021900       850-EXIT.
022000           EXIT.
022100
022200       900-READ-ACCESS.
022300           READ ACCESS-FILE INTO ACCESS-GRANT-RECORD
022400               AT END MOVE "N" TO MORE-ACCS-DATA-SW
022500               GO TO 900-EXIT
022600           END-READ.
022700       900-EXIT.
022800           EXIT.
022900
023000       999-CLEANUP.
023100           MOVE "999-CLEANUP" TO PARA-NAME.
023200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
023300           DISPLAY "** ACCESS RECORDS READ **".
023400           DISPLAY RECORDS-READ.
023500           DISPLAY "** VIOLATIONS WRITTEN **".
023600           DISPLAY VIOLATIONS-WRITTEN.
023700           DISPLAY "******** NORMAL END OF JOB VIOLEXT ********".
023800       999-EXIT.
023900           EXIT.
024000
024100       1000-ABEND-RTN.
024200           WRITE SYSOUT-REC FROM ABEND-REC.
024300           DISPLAY "*** ABNORMAL END OF JOB - VIOLEXT ***" UPON CONSOLE.
024400           DIVIDE ZERO-VAL INTO ONE-VAL.
